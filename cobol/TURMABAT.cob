000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. TURMABAT.
000030       AUTHOR. JORGE KENJI KOIKE.
000040       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050       DATE-WRITTEN. 03/06/1993.
000060       DATE-COMPILED.
000070       SECURITY. USO RESTRITO AO SETOR DE PROCESSAMENTO DE DADOS.
000080      *----------------------------------------------------------*
000090      *  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA             *
000100      *  SISTEMA SGAT - GESTAO ACADEMICA DE TURMAS                *
000110      *  ANALISTA       : JORGE KENJI KOIKE                       *
000120      *  PROGRAMADOR(A) : JORGE KENJI KOIKE                       *
000130      *  FINALIDADE     : PASSO 4 DO JOB NOTURNO SGAT - LE O      *
000140      *                   ARQUIVO DE TRANSACOES E MANTEM O        *
000150      *                   CADASTRO MESTRE DE TURMAS (CRIACAO,     *
000160      *                   ALTERACAO, INICIO/CONCLUSAO/CANCELAMENTO*
000170      *                   VINCULO DE PROFESSOR E CURSO, CONTAGEM  *
000180      *                   DE VAGAS, CONSULTA).                    *
000190      *----------------------------------------------------------*
000200      *  VRS         DATA           DESCRICAO
000210      *  1.0         03/06/1993     IMPLANTACAO - CADASTRO
000220      *                             INTERATIVO DE TURMAS (DISCI)
000230      *  1.1         17/02/1995     JKO - INCLUSAO DE HORARIO
000240      *                             DE INICIO/TERMINO DA TURMA
000250      *  1.2         26/07/1996     JKO - INCLUSAO DE VAGAS
000260      *                             TOTAIS E VALIDACAO DE DATAS
000270      *  1.3         14/03/1998     JKO - INCLUSAO DE STATUS
000280      *                             ABERTA/EM_ANDAMENTO/CONCLUIDA/
000290      *                             CANCELADA E VINCULO A CURSO
000300      *                             E PROFESSOR
000310      *  1.4         20/11/1998     EN19 - AJUSTE ANO 2000 (Y2K):
000320      *                             CAMPOS DE DATA PASSAM A CCYYMMDD
000330      *  1.5         08/02/1999     EN19 - TESTES DE VIRADA DE
000340      *                             SECULO CONCLUIDOS - OK
000350      *  1.6         15/10/2001     RCS - SUBSTITUIDO O CADASTRO
000360      *                             INTERATIVO POR PROCESSAMENTO
000370      *                             EM LOTE (JOB SGAT), LENDO
000380      *                             TRANSACAO.DAT NO LUGAR DA TELA
000390      *  1.7         09/06/2005     RCS - CONTAGEM DE VAGAS
000400      *                             DISPONIVEIS CONTRA O CADASTRO
000410      *                             DE MATRICULAS (MATRICUL.DAT)
000420      *  1.8         30/09/2006     RCS - ARQUIVO MESTRE PASSA DE
000430      *                             INDEXADO PARA RELATIVO (SEM
000440      *                             SUPORTE A ISAM NO AMBIENTE NOVO)
000450      *  1.9         18/04/2010     RCS - ROTINA DE TOTAIS DE
000460      *                             CONTROLE (CTRLTOT) PARA O JOB
000470      *                             DE 5 PASSOS SGAT
000480      *----------------------------------------------------------*
000490
000500       ENVIRONMENT DIVISION.
000510       CONFIGURATION SECTION.
000520       SPECIAL-NAMES.
000530           C01                       IS TOP-OF-FORM
000540           CLASS CLASSE-NOME         IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
000550           UPSI-0 ON  STATUS         IS CHAVE-MODO-TESTE
000560           UPSI-0 OFF STATUS         IS CHAVE-MODO-PRODUCAO.
000570
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600           SELECT TURMCAD ASSIGN TO DISK
000610                        ORGANIZATION RELATIVE                     V1.8    
000620                        ACCESS MODE DYNAMIC
000630                        RELATIVE KEY WS-TUR-RRN
000640                        FILE STATUS WS-TUR-STATUS.
000650
000660           SELECT CURCAD ASSIGN TO DISK
000670                        ORGANIZATION RELATIVE
000680                        ACCESS MODE DYNAMIC
000690                        RELATIVE KEY WS-CUR-RRN
000700                        FILE STATUS WS-CUR-STATUS.
000710
000720           SELECT PROFESSO ASSIGN TO DISK
000730                        ORGANIZATION RELATIVE
000740                        ACCESS MODE DYNAMIC
000750                        RELATIVE KEY WS-PRO-RRN
000760                        FILE STATUS WS-PRO-STATUS.
000770
000780           SELECT MATRICUL ASSIGN TO DISK
000790                        ORGANIZATION RELATIVE
000800                        ACCESS MODE DYNAMIC
000810                        RELATIVE KEY WS-MAT-RRN
000820                        FILE STATUS WS-MAT-STATUS.
000830
000840           SELECT TRANSACAO ASSIGN TO DISK
000850                        FILE STATUS WS-TRA-STATUS.
000860
000870           SELECT RELMOV ASSIGN TO DISK
000880                        FILE STATUS WS-REL-STATUS.
000890
000900           SELECT CTRLTOT ASSIGN TO DISK
000910                        ORGANIZATION RELATIVE
000920                        ACCESS MODE DYNAMIC
000930                        RELATIVE KEY WS-CTL-RRN
000940                        FILE STATUS WS-CTL-STATUS.
000950
000960       DATA DIVISION.
000970       FILE SECTION.
000980
000990       FD  TURMCAD
001000           LABEL RECORD STANDARD
001010           VALUE OF FILE-ID 'TURMA.DAT'
001020           RECORD CONTAINS 110 CHARACTERS.
001030
001040       01  REG-TURMA.
001050           05  TUR-ID                PIC 9(09).
001060           05  TUR-CODIGO            PIC X(20).
001070           05  TUR-DT-INICIO         PIC 9(08).
001080           05  TUR-DT-INICIO-AAMMDD REDEFINES TUR-DT-INICIO.      V1.4-Y2K
001090               10  TUR-DTI-CCAA          PIC 9(04).
001100               10  TUR-DTI-MM            PIC 9(02).
001110               10  TUR-DTI-DD            PIC 9(02).
001120           05  TUR-DT-FIM            PIC 9(08).
001130           05  TUR-DT-FIM-AAMMDD REDEFINES TUR-DT-FIM.
001140               10  TUR-DTF-CCAA          PIC 9(04).
001150               10  TUR-DTF-MM            PIC 9(02).
001160               10  TUR-DTF-DD            PIC 9(02).
001170           05  TUR-HR-INICIO         PIC 9(04).
001180           05  TUR-HR-FIM            PIC 9(04).
001190           05  TUR-HR-INICIO-HHMM REDEFINES TUR-HR-INICIO.
001200               10  TUR-HRI-HH            PIC 9(02).
001210               10  TUR-HRI-MM            PIC 9(02).
001220           05  TUR-VAGAS-TOTAIS      PIC 9(04).
001230           05  TUR-MODALIDADE        PIC X(10).
001240           05  TUR-STATUS            PIC X(12).
001250               88  TUR-ST-ABERTA         VALUE 'ABERTA'.
001260               88  TUR-ST-EM-ANDAMENTO   VALUE 'EM_ANDAMENTO'.
001270               88  TUR-ST-CONCLUIDA      VALUE 'CONCLUIDA'.
001280               88  TUR-ST-CANCELADA      VALUE 'CANCELADA'.
001290           05  TUR-CURSO-ID          PIC 9(09).
001300           05  TUR-PROF-ID           PIC 9(09).
001310           05  TUR-QTD-MATRICULAS    PIC 9(04) COMP.
001320           05  FILLER                PIC X(09).
001330
001340       FD  CURCAD
001350           LABEL RECORD STANDARD
001360           VALUE OF FILE-ID 'CURSO.DAT'
001370           RECORD CONTAINS 682 CHARACTERS.
001380
001390       01  REG-CURSO.
001400           05  CUR-ID                PIC 9(09).
001410           05  CUR-NOME              PIC X(100).
001420           05  CUR-DESCRICAO         PIC X(250).
001430           05  CUR-CARGA-HORARIA     PIC 9(04).
001440           05  CUR-DURACAO-MESES     PIC 9(02).
001450           05  CUR-NIVEL             PIC X(13).
001460           05  CUR-CATEGORIA         PIC X(20).
001470           05  CUR-STATUS            PIC X(07).
001480               88  CUR-ST-ATIVO          VALUE 'ATIVO'.
001490               88  CUR-ST-INATIVO        VALUE 'INATIVO'.
001500           05  CUR-QTD-PROF          PIC 9(04) COMP.
001510           05  CUR-PROFESSORES.
001520               10  CUR-PROF-ID           PIC 9(09) OCCURS 30 TIMES.
001530           05  FILLER                PIC X(03).
001540
001550       FD  PROFESSO
001560           LABEL RECORD STANDARD
001570           VALUE OF FILE-ID 'PROFESSO.DAT'
001580           RECORD CONTAINS 560 CHARACTERS.
001590
001600       01  REG-PROFESSOR.
001610           05  PRO-ID                PIC 9(09).
001620           05  PRO-NOME              PIC X(100).
001630           05  PRO-EMAIL             PIC X(100).
001640           05  PRO-DT-NASC           PIC 9(08).
001650           05  PRO-TELEFONE          PIC X(20).
001660           05  PRO-CPF               PIC X(14).
001670           05  PRO-MODALIDADE        PIC X(10).
001680           05  PRO-STATUS            PIC X(08).
001690               88  PRO-ST-ATIVO          VALUE 'ATIVO'.
001700               88  PRO-ST-AFASTADO       VALUE 'AFASTADO'.
001710               88  PRO-ST-INATIVO        VALUE 'INATIVO'.
001720           05  PRO-ENDERECO.
001730               10  PRO-END-LOGRADOURO    PIC X(100).
001740               10  PRO-END-BAIRRO        PIC X(60).
001750               10  PRO-END-CEP           PIC X(09).
001760               10  PRO-END-NUMERO        PIC X(10).
001770               10  PRO-END-COMPLEMENTO   PIC X(30).
001780               10  PRO-END-CIDADE        PIC X(60).
001790               10  PRO-END-UF            PIC X(02).
001800           05  FILLER                PIC X(20).
001810
001820       FD  MATRICUL
001830           LABEL RECORD STANDARD
001840           VALUE OF FILE-ID 'MATRICUL.DAT'
001850           RECORD CONTAINS 85 CHARACTERS.
001860
001870       01  REG-MATRICULA.
001880           05  MAT-ID                PIC 9(09).
001890           05  MAT-ALUNO-ID          PIC 9(09).
001900           05  MAT-CURSO-ID          PIC 9(09).
001910           05  MAT-TURMA-ID          PIC 9(09).
001920           05  MAT-DT-MATRICULA      PIC 9(08).
001930           05  MAT-DT-CONCLUSAO      PIC 9(08).
001940           05  MAT-NOTA-FINAL        PIC S9(01)V9(01).
001950           05  MAT-STATUS            PIC X(09).
001960           05  MAT-MOTIVO-CANCEL     PIC X(20).
001970           05  FILLER                PIC X(02).
001980
001990       FD  TRANSACAO
002000           LABEL RECORD STANDARD
002010           VALUE OF FILE-ID 'TRANSACAO.DAT'
002020           RECORD CONTAINS 987 CHARACTERS.
002030
002040       01  REG-TRANSACAO.
002050           05  TR-ENTIDADE           PIC X(10).
002060           05  TR-ACAO               PIC X(10).
002070           05  TR-ID-1               PIC 9(09).
002080           05  TR-ID-2               PIC 9(09).
002090           05  TR-ID-3               PIC 9(09).
002100           05  TR-NOME-BUSCA         PIC X(100).
002110           05  TR-EMAIL              PIC X(100).
002120           05  TR-TELEFONE           PIC X(20).
002130           05  TR-CPF                PIC X(14).
002140           05  TR-DT-NASC            PIC 9(08).
002150           05  TR-ENDERECO.
002160               10  TR-END-LOGRADOURO     PIC X(100).
002170               10  TR-END-BAIRRO         PIC X(60).
002180               10  TR-END-CEP            PIC X(09).
002190               10  TR-END-NUMERO         PIC X(10).
002200               10  TR-END-COMPLEMENTO    PIC X(30).
002210               10  TR-END-CIDADE         PIC X(60).
002220               10  TR-END-UF             PIC X(02).
002230           05  TR-MODALIDADE         PIC X(10).
002240           05  TR-STATUS-FILTRO      PIC X(12).
002250           05  TR-DESCRICAO          PIC X(250).
002260           05  TR-CARGA-HORARIA      PIC 9(04).
002270           05  TR-DURACAO-MESES      PIC 9(02).
002280           05  TR-NIVEL              PIC X(13).
002290           05  TR-CATEGORIA          PIC X(20).
002300           05  TR-HORAS-MIN          PIC 9(04).
002310           05  TR-HORAS-MAX          PIC 9(04).
002320           05  TR-CODIGO-TURMA       PIC X(20).
002330           05  TR-DT-INICIO          PIC 9(08).
002340           05  TR-DT-FIM             PIC 9(08).
002350           05  TR-HR-INICIO          PIC 9(04).
002360           05  TR-HR-FIM             PIC 9(04).
002370           05  TR-VAGAS-TOTAIS       PIC 9(04).
002380           05  TR-DT-MATRICULA       PIC 9(08).
002390           05  TR-NOTA-FINAL         PIC S9(01)V9(01).
002400           05  TR-MOTIVO-CANCEL      PIC X(20).
002410           05  FILLER                PIC X(30).
002420
002430       FD  RELMOV
002440           LABEL RECORD STANDARD
002450           VALUE OF FILE-ID 'RELMOV.DAT'
002460           RECORD CONTAINS 100 CHARACTERS.
002470
002480       01  REG-RELMOV.
002490           05  REL-LINHA             PIC X(94).
002500           05  FILLER                PIC X(06).
002510
002520       FD  CTRLTOT
002530           LABEL RECORD STANDARD
002540           VALUE OF FILE-ID 'CTRLTOT.DAT'
002550           RECORD CONTAINS 20 CHARACTERS.
002560
002570       01  REG-CTRLTOT.
002580           05  CT-QTD-ACEITAS        PIC 9(07) COMP.
002590           05  CT-QTD-REJEITADAS     PIC 9(07) COMP.
002600           05  FILLER                PIC X(06).
002610
002620       01  REG-CTRLTOT-IMPRESSAO REDEFINES REG-CTRLTOT.
002630           05  CT-IMP-ACEITAS        PIC X(04).
002640           05  CT-IMP-REJEITADAS     PIC X(04).
002650           05  FILLER                PIC X(06).
002660
002670       WORKING-STORAGE SECTION.
002680       01  WS-TUR-STATUS             PIC X(02) VALUE SPACES.
002690       01  WS-CUR-STATUS             PIC X(02) VALUE SPACES.
002700       01  WS-PRO-STATUS             PIC X(02) VALUE SPACES.
002710       01  WS-MAT-STATUS             PIC X(02) VALUE SPACES.
002720       01  WS-TRA-STATUS             PIC X(02) VALUE SPACES.
002730       01  WS-REL-STATUS             PIC X(02) VALUE SPACES.
002740       01  WS-CTL-STATUS             PIC X(02) VALUE SPACES.
002750
002760       01  WS-TUR-RRN                PIC 9(09) COMP.
002770       01  WS-CUR-RRN                PIC 9(09) COMP.
002780       01  WS-PRO-RRN                PIC 9(09) COMP.
002790       01  WS-MAT-RRN                PIC 9(09) COMP.
002800       01  WS-CTL-RRN                PIC 9(01) COMP VALUE 4.
002810       01  WS-PROXIMO-ID             PIC 9(09) COMP VALUE ZERO.
002820       01  WS-QTD-REGISTROS          PIC 9(09) COMP VALUE ZERO.
002830       01  WS-QTD-VAGAS-OCUP         PIC 9(04) COMP VALUE ZERO.
002840
002850       01  WS-DATA-HOJE              PIC 9(08) VALUE ZERO.
002860
002870       01  WS-CHAVE-MODO-TESTE       PIC X VALUE 'N'.
002880           88 CHAVE-MODO-TESTE       VALUE 'S'.
002890           88 CHAVE-MODO-PRODUCAO    VALUE 'N'.
002900
002910       01  WS-FLAGS.
002920           05  WS-EOF-TRANSACAO      PIC X VALUE 'N'.
002930               88 FIM-TRANSACAO      VALUE 'S'.
002940
002950       01  WS-CONTADORES.
002960           05  WS-SEQ-ARQUIVO        PIC 9(06) COMP VALUE ZERO.
002970           05  WS-QTD-LIDAS          PIC 9(07) COMP VALUE ZERO.
002980           05  WS-QTD-ACEITAS        PIC 9(07) COMP VALUE ZERO.
002990           05  WS-QTD-REJEITADAS     PIC 9(07) COMP VALUE ZERO.
003000
003010       01  WS-MSG-ERRO               PIC X(60) VALUE SPACES.
003020       01  WS-RESULTADO              PIC X(08) VALUE SPACES.
003030
003040      *    AREA DE IMPRESSAO (LINHA DE DETALHE DO PASSO TURMA)
003050       01  DETALHE-TURMA.
003060           05  DET-SEQ               PIC ZZZZZ9.
003070           05  FILLER                PIC X(02) VALUE SPACES.
003080           05  DET-ENTIDADE          PIC X(10).
003090           05  FILLER                PIC X(01) VALUE SPACES.
003100           05  DET-ID                PIC Z(08)9.
003110           05  FILLER                PIC X(01) VALUE SPACES.
003120           05  DET-ACAO              PIC X(10).
003130           05  FILLER                PIC X(01) VALUE SPACES.
003140           05  DET-RESULTADO         PIC X(08).
003150           05  FILLER                PIC X(01) VALUE SPACES.
003160           05  DET-MENSAGEM          PIC X(51).
003170
003180      *    LINHA DE SUBTOTAL DO PASSO TURMA (GRAVADA 1X POR JOB)
003190       01  SUBTOTAL-TURMA.
003200           05  FILLER                PIC X(19) VALUE
003210               'SUBTOTAL - TURMA: '.
003220           05  FILLER                PIC X(10) VALUE 'ACEITAS  '.
003230           05  SUB-QTD-ACEITAS       PIC ZZZ,ZZ9.
003240           05  FILLER                PIC X(14) VALUE
003250               '  REJEITADAS  '.
003260           05  SUB-QTD-REJEITADAS    PIC ZZZ,ZZ9.
003270           05  FILLER                PIC X(10) VALUE '  LIDAS  '.
003280           05  SUB-QTD-LIDAS         PIC ZZZ,ZZ9.
003290           05  FILLER                PIC X(26) VALUE SPACES.
003300
003310       PROCEDURE DIVISION.
003320
003330       0000-INICIO-TURMABAT.
003340           ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD.
003350           PERFORM 0010-ABRE-ARQUIVOS   THRU 0010-FIM.
003360           PERFORM 0100-PROCESSA-TRANSACOES THRU 0100-FIM.
003370           PERFORM 0900-GRAVA-SUBTOTAL  THRU 0900-FIM.
003380           PERFORM 0950-FECHA-ARQUIVOS  THRU 0950-FIM.
003390           STOP RUN.
003400
003410       0010-ABRE-ARQUIVOS.
003420           OPEN INPUT TRANSACAO.
003430           IF WS-TRA-STATUS NOT = '00'
003440              DISPLAY 'TURMABAT - TRANSACAO.DAT NAO ENCONTRADO'
003450              STOP RUN.
003460
003470           OPEN I-O TURMCAD.
003480           IF WS-TUR-STATUS = '35'
003490              OPEN OUTPUT TURMCAD
003500              CLOSE TURMCAD
003510              OPEN I-O TURMCAD.
003520           IF WS-TUR-STATUS NOT = '00'
003530              DISPLAY 'TURMABAT - FALHA AO ABRIR TURMA.DAT ' WS-TUR-STATUS
003540              CLOSE TRANSACAO
003550              STOP RUN.
003560
003570           OPEN INPUT CURCAD.
003580           IF WS-CUR-STATUS NOT = '00'
003590              DISPLAY 'TURMABAT - FALHA AO ABRIR CURSO.DAT ' WS-CUR-STATUS
003600              CLOSE TRANSACAO TURMCAD
003610              STOP RUN.
003620
003630           OPEN INPUT PROFESSO.
003640           IF WS-PRO-STATUS NOT = '00'
003650              DISPLAY 'TURMABAT - FALHA AO ABRIR PROFESSO.DAT '
003660                      WS-PRO-STATUS
003670              CLOSE TRANSACAO TURMCAD CURCAD
003680              STOP RUN.
003690
003700           OPEN INPUT MATRICUL.
003710           IF WS-MAT-STATUS NOT = '00' AND WS-MAT-STATUS NOT = '35'
003720              DISPLAY 'TURMABAT - FALHA AO ABRIR MATRICUL.DAT '
003730                      WS-MAT-STATUS
003740              CLOSE TRANSACAO TURMCAD CURCAD PROFESSO
003750              STOP RUN.
003760
003770           OPEN EXTEND RELMOV.
003780           IF WS-REL-STATUS = '05' OR WS-REL-STATUS = '35'
003790              OPEN OUTPUT RELMOV
003800              CLOSE RELMOV
003810              OPEN EXTEND RELMOV.
003820           IF WS-REL-STATUS NOT = '00'
003830              DISPLAY 'TURMABAT - FALHA AO ABRIR RELMOV.DAT'
003840              CLOSE TRANSACAO TURMCAD CURCAD PROFESSO MATRICUL
003850              STOP RUN.
003860
003870           OPEN I-O CTRLTOT.
003880           IF WS-CTL-STATUS NOT = '00'
003890              DISPLAY 'TURMABAT - FALHA AO ABRIR CTRLTOT.DAT'
003900              CLOSE TRANSACAO TURMCAD CURCAD PROFESSO MATRICUL RELMOV
003910              STOP RUN.
003920
003930           PERFORM 0020-CONTA-REGISTROS THRU 0020-FIM.
003940           MOVE WS-QTD-REGISTROS TO WS-PROXIMO-ID.
003950           ADD 1 TO WS-PROXIMO-ID.
003960       0010-FIM.
003970           EXIT.
003980
003990       0020-CONTA-REGISTROS.
004000           MOVE 1 TO WS-TUR-RRN.
004010       0020-LOOP.
004020           READ TURMCAD INVALID KEY
004030                GO TO 0020-FIM.
004040           ADD 1 TO WS-QTD-REGISTROS
004050           ADD 1 TO WS-TUR-RRN
004060           GO TO 0020-LOOP.
004070       0020-FIM.
004080           EXIT.
004090
004100       0100-PROCESSA-TRANSACOES.
004110           PERFORM 0110-LE-TRANSACAO THRU 0110-FIM
004120                   UNTIL FIM-TRANSACAO.
004130       0100-FIM.
004140           EXIT.
004150
004160       0110-LE-TRANSACAO.
004170           READ TRANSACAO INTO REG-TRANSACAO
004180                AT END
004190                    SET FIM-TRANSACAO TO TRUE
004200                    GO TO 0110-FIM.
004210           ADD 1 TO WS-SEQ-ARQUIVO.
004220           IF TR-ENTIDADE NOT = 'TURMA'
004230              GO TO 0110-FIM.
004240           ADD 1 TO WS-QTD-LIDAS.
004250           MOVE SPACES TO WS-MSG-ERRO.
004260           MOVE 'REJEITADA' TO WS-RESULTADO.
004270
004280           EVALUATE TR-ACAO
004290               WHEN 'CREATE'
004300                    PERFORM 0200-CRIA-TURMA THRU 0200-FIM
004310               WHEN 'UPDATE'
004320                    PERFORM 0300-ALTERA-TURMA THRU 0300-FIM
004330               WHEN 'START'
004340                    PERFORM 0500-INICIA-TURMA THRU 0500-FIM
004350               WHEN 'CONCLUDE'
004360                    PERFORM 0600-CONCLUI-TURMA THRU 0600-FIM
004370               WHEN 'CANCEL'
004380                    PERFORM 0700-CANCELA-TURMA THRU 0700-FIM
004390               WHEN 'LINK-PROF'
004400                    PERFORM 0710-VINCULA-PROFESSOR THRU 0710-FIM
004410               WHEN 'UNLINK-PROF'
004420                    PERFORM 0720-DESVINCULA-PROFESSOR THRU 0720-FIM
004430               WHEN 'LINK-CURSO'
004440                    PERFORM 0730-VINCULA-CURSO THRU 0730-FIM
004450               WHEN 'UNLINK-CURSO'
004460                    PERFORM 0740-DESVINCULA-CURSO THRU 0740-FIM
004470               WHEN 'QUERY'
004480                    PERFORM 0800-CONSULTA-TURMA THRU 0800-FIM
004490               WHEN OTHER
004500                    MOVE 'ACAO DESCONHECIDA PARA TURMA'
004510                         TO WS-MSG-ERRO
004520           END-EVALUATE.
004530
004540           IF WS-RESULTADO = 'ACEITA'
004550              ADD 1 TO WS-QTD-ACEITAS
004560           ELSE
004570              ADD 1 TO WS-QTD-REJEITADAS.
004580
004590           PERFORM 0870-IMPRIME-DETALHE THRU 0870-FIM.
004600       0110-FIM.
004610           EXIT.
004620
004630      *    PASSO 2 DO FLUXO TURMA/TURMASERVICE - CREATE, COM REGRAS
004640      *    DE DATA/HORARIO/VAGAS (JKO 26/07/1996)
004650       0200-CRIA-TURMA.
004660           IF TR-DT-FIM NOT > TR-DT-INICIO
004670              MOVE 'DATA FIM DEVE SER POSTERIOR A DATA INICIO'
004680                   TO WS-MSG-ERRO
004690              GO TO 0200-FIM.
004700           IF TR-HR-FIM NOT > TR-HR-INICIO
004710              MOVE 'HORA FIM DEVE SER POSTERIOR A HORA INICIO'
004720                   TO WS-MSG-ERRO
004730              GO TO 0200-FIM.
004740           IF TR-VAGAS-TOTAIS NOT > ZERO
004750              MOVE 'VAGAS TOTAIS DEVE SER MAIOR QUE ZERO'
004760                   TO WS-MSG-ERRO
004770              GO TO 0200-FIM.
004780
004790           MOVE WS-PROXIMO-ID    TO TUR-ID
004800           MOVE TR-CODIGO-TURMA  TO TUR-CODIGO
004810           MOVE TR-DT-INICIO     TO TUR-DT-INICIO
004820           MOVE TR-DT-FIM        TO TUR-DT-FIM
004830           MOVE TR-HR-INICIO     TO TUR-HR-INICIO
004840           MOVE TR-HR-FIM        TO TUR-HR-FIM
004850           MOVE TR-VAGAS-TOTAIS  TO TUR-VAGAS-TOTAIS
004860           MOVE TR-MODALIDADE    TO TUR-MODALIDADE
004870           MOVE 'ABERTA'         TO TUR-STATUS
004880           MOVE ZERO             TO TUR-CURSO-ID
004890           MOVE ZERO             TO TUR-PROF-ID
004900           MOVE ZERO             TO TUR-QTD-MATRICULAS.
004910
004920           MOVE WS-PROXIMO-ID TO WS-TUR-RRN.
004930           WRITE REG-TURMA INVALID KEY
004940                 MOVE 'FALHA AO GRAVAR NOVA TURMA' TO WS-MSG-ERRO
004950                 GO TO 0200-FIM.
004960           ADD 1 TO WS-PROXIMO-ID.
004970           ADD 1 TO WS-QTD-REGISTROS.
004980           MOVE 'ACEITA' TO WS-RESULTADO.
004990           MOVE TUR-ID TO TR-ID-1.
005000       0200-FIM.
005010           EXIT.
005020
005030      *    PASSO 3 - UPDATE: MERGE CAMPO-A-CAMPO, REVALIDANDO AS
005040      *    REGRAS DE DATA/HORARIO/VAGAS SOBRE O REGISTRO RESULTANTE
005050       0300-ALTERA-TURMA.
005060           MOVE TR-ID-1 TO WS-TUR-RRN.
005070           READ TURMCAD INVALID KEY
005080                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
005090                GO TO 0300-FIM.
005100
005110           IF TR-CODIGO-TURMA NOT = SPACES
005120              MOVE TR-CODIGO-TURMA TO TUR-CODIGO.
005130           IF TR-DT-INICIO NOT = ZERO
005140              MOVE TR-DT-INICIO TO TUR-DT-INICIO.
005150           IF TR-DT-FIM NOT = ZERO
005160              MOVE TR-DT-FIM TO TUR-DT-FIM.
005170           IF TR-HR-INICIO NOT = ZERO
005180              MOVE TR-HR-INICIO TO TUR-HR-INICIO.
005190           IF TR-HR-FIM NOT = ZERO
005200              MOVE TR-HR-FIM TO TUR-HR-FIM.
005210           IF TR-VAGAS-TOTAIS NOT = ZERO
005220              MOVE TR-VAGAS-TOTAIS TO TUR-VAGAS-TOTAIS.
005230           IF TR-MODALIDADE NOT = SPACES
005240              MOVE TR-MODALIDADE TO TUR-MODALIDADE.
005250
005260           IF TUR-DT-FIM NOT > TUR-DT-INICIO
005270              MOVE 'DATA FIM DEVE SER POSTERIOR A DATA INICIO'
005280                   TO WS-MSG-ERRO
005290              GO TO 0300-FIM.
005300           IF TUR-HR-FIM NOT > TUR-HR-INICIO
005310              MOVE 'HORA FIM DEVE SER POSTERIOR A HORA INICIO'
005320                   TO WS-MSG-ERRO
005330              GO TO 0300-FIM.
005340           IF TUR-VAGAS-TOTAIS NOT > ZERO
005350              MOVE 'VAGAS TOTAIS DEVE SER MAIOR QUE ZERO'
005360                   TO WS-MSG-ERRO
005370              GO TO 0300-FIM.
005380
005390           REWRITE REG-TURMA INVALID KEY
005400                   MOVE 'FALHA AO REGRAVAR TURMA' TO WS-MSG-ERRO
005410                   GO TO 0300-FIM.
005420           MOVE 'ACEITA' TO WS-RESULTADO.
005430       0300-FIM.
005440           EXIT.
005450
005460      *    PASSO 4 - START: SO' ABERTA E DATA DE HOJE >= INICIO
005470       0500-INICIA-TURMA.
005480           MOVE TR-ID-1 TO WS-TUR-RRN.
005490           READ TURMCAD INVALID KEY
005500                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
005510                GO TO 0500-FIM.
005520           IF NOT TUR-ST-ABERTA OR WS-DATA-HOJE < TUR-DT-INICIO
005530              MOVE 'TURMA NAO PODE SER INICIADA' TO WS-MSG-ERRO
005540              GO TO 0500-FIM.
005550           MOVE 'EM_ANDAMENTO' TO TUR-STATUS.
005560           REWRITE REG-TURMA INVALID KEY
005570                   MOVE 'FALHA AO REGRAVAR TURMA' TO WS-MSG-ERRO
005580                   GO TO 0500-FIM.
005590           MOVE 'ACEITA' TO WS-RESULTADO.
005600       0500-FIM.
005610           EXIT.
005620
005630      *    PASSO 5 - CONCLUDE: SO' EM_ANDAMENTO E DATA DE HOJE >= FIM
005640       0600-CONCLUI-TURMA.
005650           MOVE TR-ID-1 TO WS-TUR-RRN.
005660           READ TURMCAD INVALID KEY
005670                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
005680                GO TO 0600-FIM.
005690           IF NOT TUR-ST-EM-ANDAMENTO OR WS-DATA-HOJE < TUR-DT-FIM
005700              MOVE 'TURMA NAO PODE SER CONCLUIDA' TO WS-MSG-ERRO
005710              GO TO 0600-FIM.
005720           MOVE 'CONCLUIDA' TO TUR-STATUS.
005730           REWRITE REG-TURMA INVALID KEY
005740                   MOVE 'FALHA AO REGRAVAR TURMA' TO WS-MSG-ERRO
005750                   GO TO 0600-FIM.
005760           MOVE 'ACEITA' TO WS-RESULTADO.
005770       0600-FIM.
005780           EXIT.
005790
005800      *    PASSO 6 - CANCEL: PERMITIDO SE ABERTA OU EM_ANDAMENTO
005810       0700-CANCELA-TURMA.
005820           MOVE TR-ID-1 TO WS-TUR-RRN.
005830           READ TURMCAD INVALID KEY
005840                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
005850                GO TO 0700-FIM.
005860           IF NOT TUR-ST-ABERTA AND NOT TUR-ST-EM-ANDAMENTO
005870              MOVE 'TURMA NAO PODE SER CANCELADA' TO WS-MSG-ERRO
005880              GO TO 0700-FIM.
005890           MOVE 'CANCELADA' TO TUR-STATUS.
005900           REWRITE REG-TURMA INVALID KEY
005910                   MOVE 'FALHA AO REGRAVAR TURMA' TO WS-MSG-ERRO
005920                   GO TO 0700-FIM.
005930           MOVE 'ACEITA' TO WS-RESULTADO.
005940       0700-FIM.
005950           EXIT.
005960
005970      *    PASSO 7A - LINK PROFESSOR A TURMA
005980       0710-VINCULA-PROFESSOR.
005990           MOVE TR-ID-1 TO WS-TUR-RRN.
006000           READ TURMCAD INVALID KEY
006010                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
006020                GO TO 0710-FIM.
006030           MOVE TR-ID-2 TO WS-PRO-RRN.
006040           READ PROFESSO INVALID KEY
006050                MOVE 'PROFESSOR NAO ENCONTRADO' TO WS-MSG-ERRO
006060                GO TO 0710-FIM.
006070           MOVE TR-ID-2 TO TUR-PROF-ID.
006080           MOVE TR-ID-1 TO WS-TUR-RRN.
006090           REWRITE REG-TURMA INVALID KEY
006100                   MOVE 'FALHA AO REGRAVAR TURMA' TO WS-MSG-ERRO
006110                   GO TO 0710-FIM.
006120           MOVE 'ACEITA' TO WS-RESULTADO.
006130       0710-FIM.
006140           EXIT.
006150
006160      *    PASSO 7B - UNLINK PROFESSOR DA TURMA
006170       0720-DESVINCULA-PROFESSOR.
006180           MOVE TR-ID-1 TO WS-TUR-RRN.
006190           READ TURMCAD INVALID KEY
006200                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
006210                GO TO 0720-FIM.
006220           MOVE ZERO TO TUR-PROF-ID.
006230           REWRITE REG-TURMA INVALID KEY
006240                   MOVE 'FALHA AO REGRAVAR TURMA' TO WS-MSG-ERRO
006250                   GO TO 0720-FIM.
006260           MOVE 'ACEITA' TO WS-RESULTADO.
006270       0720-FIM.
006280           EXIT.
006290
006300      *    PASSO 8A - LINK CURSO A TURMA
006310       0730-VINCULA-CURSO.
006320           MOVE TR-ID-1 TO WS-TUR-RRN.
006330           READ TURMCAD INVALID KEY
006340                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
006350                GO TO 0730-FIM.
006360           MOVE TR-ID-2 TO WS-CUR-RRN.
006370           READ CURCAD INVALID KEY
006380                MOVE 'CURSO NAO ENCONTRADO' TO WS-MSG-ERRO
006390                GO TO 0730-FIM.
006400           MOVE TR-ID-2 TO TUR-CURSO-ID.
006410           MOVE TR-ID-1 TO WS-TUR-RRN.
006420           REWRITE REG-TURMA INVALID KEY
006430                   MOVE 'FALHA AO REGRAVAR TURMA' TO WS-MSG-ERRO
006440                   GO TO 0730-FIM.
006450           MOVE 'ACEITA' TO WS-RESULTADO.
006460       0730-FIM.
006470           EXIT.
006480
006490      *    PASSO 8B - UNLINK CURSO DA TURMA
006500       0740-DESVINCULA-CURSO.
006510           MOVE TR-ID-1 TO WS-TUR-RRN.
006520           READ TURMCAD INVALID KEY
006530                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
006540                GO TO 0740-FIM.
006550           MOVE ZERO TO TUR-CURSO-ID.
006560           REWRITE REG-TURMA INVALID KEY
006570                   MOVE 'FALHA AO REGRAVAR TURMA' TO WS-MSG-ERRO
006580                   GO TO 0740-FIM.
006590           MOVE 'ACEITA' TO WS-RESULTADO.
006600       0740-FIM.
006610           EXIT.
006620
006630      *    PASSO 10 - QUERY POR ID OU TODOS (PAGINADO)
006640       0800-CONSULTA-TURMA.
006650           IF TR-ID-1 NOT = ZERO
006660              MOVE TR-ID-1 TO WS-TUR-RRN
006670              READ TURMCAD INVALID KEY
006680                   MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
006690                   GO TO 0800-FIM
006700              PERFORM 0850-CALCULA-VAGAS THRU 0850-FIM
006710              MOVE 'ACEITA' TO WS-RESULTADO
006720              GO TO 0800-FIM.
006730
006740           PERFORM 0810-BUSCA-TODOS THRU 0810-FIM.
006750       0800-FIM.
006760           EXIT.
006770
006780       0810-BUSCA-TODOS.
006790      *    CONSULTA PAGINADA (TODOS) - LISTA VAZIA E' VALIDA
006800           MOVE 'ACEITA' TO WS-RESULTADO.
006810       0810-FIM.
006820           EXIT.
006830
006840      *    PASSO 9 - CONTAGEM DE VAGAS: VAGAS TOTAIS MENOS TODAS AS
006850      *    MATRICULAS VINCULADAS A TURMA, SEM FILTRO DE STATUS
006860      *    (RCS 09/06/2005 - MATRICULA CANCELADA/TRANCADA CONTINUA
006870      *    OCUPANDO A VAGA)
006880       0850-CALCULA-VAGAS.
006890           MOVE ZERO TO WS-QTD-VAGAS-OCUP.
006900           MOVE 1 TO WS-MAT-RRN.
006910       0850-LOOP.
006920           READ MATRICUL INVALID KEY
006930                GO TO 0850-GRAVA.
006940           IF MAT-TURMA-ID = TUR-ID
006950              ADD 1 TO WS-QTD-VAGAS-OCUP.
006960           ADD 1 TO WS-MAT-RRN.
006970           GO TO 0850-LOOP.
006980       0850-GRAVA.
006990           MOVE WS-QTD-VAGAS-OCUP TO TUR-QTD-MATRICULAS.
007000           MOVE TUR-ID TO WS-TUR-RRN.
007010           REWRITE REG-TURMA INVALID KEY
007020                   CONTINUE.
007030       0850-FIM.
007040           EXIT.
007050
007060       0870-IMPRIME-DETALHE.
007070           MOVE SPACES TO DETALHE-TURMA.
007080           MOVE WS-SEQ-ARQUIVO TO DET-SEQ.
007090           MOVE TR-ENTIDADE    TO DET-ENTIDADE.
007100           MOVE TR-ID-1        TO DET-ID.
007110           MOVE TR-ACAO        TO DET-ACAO.
007120           MOVE WS-RESULTADO   TO DET-RESULTADO.
007130           MOVE WS-MSG-ERRO    TO DET-MENSAGEM.
007140           WRITE REG-RELMOV FROM DETALHE-TURMA.
007150       0870-FIM.
007160           EXIT.
007170
007180       0900-GRAVA-SUBTOTAL.                                       V1.9    
007190           MOVE WS-QTD-ACEITAS    TO SUB-QTD-ACEITAS.
007200           MOVE WS-QTD-REJEITADAS TO SUB-QTD-REJEITADAS.
007210           MOVE WS-QTD-LIDAS      TO SUB-QTD-LIDAS.
007220           WRITE REG-RELMOV FROM SUBTOTAL-TURMA.
007230
007240           MOVE 4 TO WS-CTL-RRN.
007250           READ CTRLTOT INVALID KEY
007260                MOVE ZERO TO CT-QTD-ACEITAS CT-QTD-REJEITADAS.
007270           ADD WS-QTD-ACEITAS    TO CT-QTD-ACEITAS.
007280           ADD WS-QTD-REJEITADAS TO CT-QTD-REJEITADAS.
007290           REWRITE REG-CTRLTOT INVALID KEY
007300                   WRITE REG-CTRLTOT.
007310           IF CHAVE-MODO-TESTE
007320              DISPLAY 'TURMABAT-TESTE: CTRLTOT(HEX)=' CT-IMP-ACEITAS
007330                       '/' CT-IMP-REJEITADAS.
007340       0900-FIM.
007350           EXIT.
007360
007370       0950-FECHA-ARQUIVOS.
007380           CLOSE TRANSACAO TURMCAD CURCAD PROFESSO MATRICUL RELMOV
007390                 CTRLTOT.
007400       0950-FIM.
007410           EXIT.
