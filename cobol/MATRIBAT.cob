000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. MATRIBAT.
000030       AUTHOR. JAMILE APARECIDA MORAES.
000040       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050       DATE-WRITTEN. 13/11/1990.
000060       DATE-COMPILED.
000070       SECURITY. USO RESTRITO AO SETOR DE PROCESSAMENTO DE DADOS.
000080      *----------------------------------------------------------*
000090      *  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA             *
000100      *  SISTEMA SGAT - GESTAO ACADEMICA DE TURMAS                *
000110      *  ANALISTA       : JAMILE APARECIDA MORAES                 *
000120      *  PROGRAMADOR(A) : JAMILE APARECIDA MORAES                 *
000130      *  FINALIDADE     : PASSO 5 (ULTIMO) DO JOB NOTURNO SGAT -   *
000140      *                   LE O ARQUIVO DE TRANSACOES E MANTEM O   *
000150      *                   CADASTRO MESTRE DE MATRICULAS (CRIACAO  *
000160      *                   COM VALIDACAO CRUZADA CURSO/TURMA,      *
000170      *                   CONCLUSAO, TRANCAMENTO, REATIVACAO,     *
000180      *                   CANCELAMENTO, CONSULTA) E, POR SER O    *
000190      *                   ULTIMO PASSO DO JOB, IMPRIME O RESUMO   *
000200      *                   GERAL DE TOTAIS DE CONTROLE DOS 5       *
000210      *                   PASSOS (CTRLTOT.DAT).                   *
000220      *----------------------------------------------------------*
000230      *  VRS         DATA           DESCRICAO
000240      *  1.5         13/11/1990     IMPLANTACAO - ENTRADA DE
000250      *                             NOTAS (CADASTRO INTERATIVO)
000260      *  1.6         22/04/1993     JAM26 - INCLUSAO DE
000270      *                             TRANCAMENTO E REATIVACAO
000280      *  1.7         09/08/1995     JAM26 - VALIDACAO CRUZADA
000290      *                             CURSO ATIVO / TURMA-CURSO
000300      *  1.8         30/01/1998     ENZO19 - INCLUSAO DE
000310      *                             CANCELAMENTO COM MOTIVO
000320      *  1.9         21/12/1998     ENZO19 - AJUSTE ANO 2000 (Y2K):
000330      *                             CAMPOS DE DATA PASSAM A CCYYMMDD
000340      *  2.0         09/02/1999     ENZO19 - TESTES DE VIRADA DE
000350      *                             SECULO CONCLUIDOS - OK
000360      *  2.1         02/11/2001     RCS - SUBSTITUIDO O CADASTRO
000370      *                             INTERATIVO POR PROCESSAMENTO
000380      *                             EM LOTE (JOB SGAT), LENDO
000390      *                             TRANSACAO.DAT NO LUGAR DA TELA
000400      *  2.2         14/07/2006     RCS - ARQUIVO MESTRE PASSA DE
000410      *                             INDEXADO PARA RELATIVO (SEM
000420      *                             SUPORTE A ISAM NO AMBIENTE NOVO)
000430      *  2.3         30/04/2010     RCS - POR SER O ULTIMO PASSO DO
000440      *                             JOB, PASSA A LER OS 5 REGISTROS
000450      *                             DO CTRLTOT.DAT E IMPRIMIR O
000460      *                             RESUMO GERAL DE TOTAIS
000470      *----------------------------------------------------------*
000480
000490       ENVIRONMENT DIVISION.
000500       CONFIGURATION SECTION.
000510       SPECIAL-NAMES.
000520           C01                       IS TOP-OF-FORM
000530           CLASS CLASSE-NOME         IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
000540           UPSI-0 ON  STATUS         IS CHAVE-MODO-TESTE
000550           UPSI-0 OFF STATUS         IS CHAVE-MODO-PRODUCAO.
000560
000570       INPUT-OUTPUT SECTION.
000580       FILE-CONTROL.
000590           SELECT MATRIC ASSIGN TO DISK
000600                        ORGANIZATION RELATIVE                     V2.2    
000610                        ACCESS MODE DYNAMIC
000620                        RELATIVE KEY WS-MAT-RRN
000630                        FILE STATUS WS-MAT-STATUS.
000640
000650           SELECT ALUNO ASSIGN TO DISK
000660                        ORGANIZATION RELATIVE
000670                        ACCESS MODE DYNAMIC
000680                        RELATIVE KEY WS-ALU-RRN
000690                        FILE STATUS WS-ALU-STATUS.
000700
000710           SELECT CURCAD ASSIGN TO DISK
000720                        ORGANIZATION RELATIVE
000730                        ACCESS MODE DYNAMIC
000740                        RELATIVE KEY WS-CUR-RRN
000750                        FILE STATUS WS-CUR-STATUS.
000760
000770           SELECT TURMCAD ASSIGN TO DISK
000780                        ORGANIZATION RELATIVE
000790                        ACCESS MODE DYNAMIC
000800                        RELATIVE KEY WS-TUR-RRN
000810                        FILE STATUS WS-TUR-STATUS.
000820
000830           SELECT TRANSACAO ASSIGN TO DISK
000840                        FILE STATUS WS-TRA-STATUS.
000850
000860           SELECT RELMOV ASSIGN TO DISK
000870                        FILE STATUS WS-REL-STATUS.
000880
000890           SELECT CTRLTOT ASSIGN TO DISK
000900                        ORGANIZATION RELATIVE
000910                        ACCESS MODE DYNAMIC
000920                        RELATIVE KEY WS-CTL-RRN
000930                        FILE STATUS WS-CTL-STATUS.
000940
000950       DATA DIVISION.
000960       FILE SECTION.
000970
000980       FD  MATRIC
000990           LABEL RECORD STANDARD
001000           VALUE OF FILE-ID 'MATRICUL.DAT'
001010           RECORD CONTAINS 85 CHARACTERS.
001020
001030       01  REG-MATRICULA.
001040           05  MAT-ID                PIC 9(09).
001050           05  MAT-ALUNO-ID          PIC 9(09).
001060           05  MAT-CURSO-ID          PIC 9(09).
001070           05  MAT-TURMA-ID          PIC 9(09).
001080           05  MAT-DT-MATRICULA      PIC 9(08).
001090           05  MAT-DT-MATR-AAMMDD REDEFINES MAT-DT-MATRICULA.     V1.9-Y2K
001100               10  MAT-DTM-CCAA          PIC 9(04).
001110               10  MAT-DTM-MM            PIC 9(02).
001120               10  MAT-DTM-DD            PIC 9(02).
001130           05  MAT-DT-CONCLUSAO      PIC 9(08).
001140           05  MAT-DT-CONC-AAMMDD REDEFINES MAT-DT-CONCLUSAO.
001150               10  MAT-DTC-CCAA          PIC 9(04).
001160               10  MAT-DTC-MM            PIC 9(02).
001170               10  MAT-DTC-DD            PIC 9(02).
001180           05  MAT-NOTA-FINAL        PIC S9(01)V9(01).
001190           05  MAT-STATUS            PIC X(09).
001200               88  MAT-ST-ATIVA          VALUE 'ATIVA'.
001210               88  MAT-ST-TRANCADA       VALUE 'TRANCADA'.
001220               88  MAT-ST-CONCLUIDA      VALUE 'CONCLUIDA'.
001230               88  MAT-ST-CANCELADA      VALUE 'CANCELADA'.
001240           05  MAT-MOTIVO-CANCEL     PIC X(20).
001250           05  FILLER                PIC X(02).
001260
001270       FD  ALUNO
001280           LABEL RECORD STANDARD
001290           VALUE OF FILE-ID 'ALUNO.DAT'
001300           RECORD CONTAINS 550 CHARACTERS.
001310
001320       01  REG-ALUNO.
001330           05  ALU-ID                PIC 9(09).
001340           05  ALU-NOME              PIC X(100).
001350           05  ALU-EMAIL             PIC X(100).
001360           05  ALU-TELEFONE          PIC X(20).
001370           05  ALU-CPF               PIC X(14).
001380           05  ALU-DT-NASC           PIC 9(08).
001390           05  ALU-STATUS            PIC X(08).
001400           05  ALU-ENDERECO.
001410               10  ALU-END-LOGRADOURO    PIC X(100).
001420               10  ALU-END-BAIRRO        PIC X(60).
001430               10  ALU-END-CEP           PIC X(09).
001440               10  ALU-END-NUMERO        PIC X(10).
001450               10  ALU-END-COMPLEMENTO   PIC X(30).
001460               10  ALU-END-CIDADE        PIC X(60).
001470               10  ALU-END-UF            PIC X(02).
001480           05  FILLER                PIC X(20).
001490
001500       FD  CURCAD
001510           LABEL RECORD STANDARD
001520           VALUE OF FILE-ID 'CURSO.DAT'
001530           RECORD CONTAINS 682 CHARACTERS.
001540
001550       01  REG-CURSO.
001560           05  CUR-ID                PIC 9(09).
001570           05  CUR-NOME              PIC X(100).
001580           05  CUR-DESCRICAO         PIC X(250).
001590           05  CUR-CARGA-HORARIA     PIC 9(04).
001600           05  CUR-DURACAO-MESES     PIC 9(02).
001610           05  CUR-NIVEL             PIC X(13).
001620           05  CUR-CATEGORIA         PIC X(20).
001630           05  CUR-STATUS            PIC X(07).
001640               88  CUR-ST-ATIVO          VALUE 'ATIVO'.
001650               88  CUR-ST-INATIVO        VALUE 'INATIVO'.
001660           05  CUR-QTD-PROF          PIC 9(04) COMP.
001670           05  CUR-PROFESSORES.
001680               10  CUR-PROF-ID           PIC 9(09) OCCURS 30 TIMES.
001690           05  FILLER                PIC X(03).
001700
001710       FD  TURMCAD
001720           LABEL RECORD STANDARD
001730           VALUE OF FILE-ID 'TURMA.DAT'
001740           RECORD CONTAINS 110 CHARACTERS.
001750
001760       01  REG-TURMA.
001770           05  TUR-ID                PIC 9(09).
001780           05  TUR-CODIGO            PIC X(20).
001790           05  TUR-DT-INICIO         PIC 9(08).
001800           05  TUR-DT-FIM            PIC 9(08).
001810           05  TUR-HR-INICIO         PIC 9(04).
001820           05  TUR-HR-FIM            PIC 9(04).
001830           05  TUR-VAGAS-TOTAIS      PIC 9(04).
001840           05  TUR-MODALIDADE        PIC X(10).
001850           05  TUR-STATUS            PIC X(12).
001860           05  TUR-CURSO-ID          PIC 9(09).
001870           05  TUR-PROF-ID           PIC 9(09).
001880           05  TUR-QTD-MATRICULAS    PIC 9(04) COMP.
001890           05  FILLER                PIC X(09).
001900
001910       FD  TRANSACAO
001920           LABEL RECORD STANDARD
001930           VALUE OF FILE-ID 'TRANSACAO.DAT'
001940           RECORD CONTAINS 987 CHARACTERS.
001950
001960       01  REG-TRANSACAO.
001970           05  TR-ENTIDADE           PIC X(10).
001980           05  TR-ACAO               PIC X(10).
001990           05  TR-ID-1               PIC 9(09).
002000           05  TR-ID-2               PIC 9(09).
002010           05  TR-ID-3               PIC 9(09).
002020           05  TR-NOME-BUSCA         PIC X(100).
002030           05  TR-EMAIL              PIC X(100).
002040           05  TR-TELEFONE           PIC X(20).
002050           05  TR-CPF                PIC X(14).
002060           05  TR-DT-NASC            PIC 9(08).
002070           05  TR-DT-NASC-AAMMDD REDEFINES TR-DT-NASC.
002080               10  TR-DT-NASC-CCAA       PIC 9(04).
002090               10  TR-DT-NASC-MM         PIC 9(02).
002100               10  TR-DT-NASC-DD         PIC 9(02).
002110           05  TR-ENDERECO.
002120               10  TR-END-LOGRADOURO     PIC X(100).
002130               10  TR-END-BAIRRO         PIC X(60).
002140               10  TR-END-CEP            PIC X(09).
002150               10  TR-END-NUMERO         PIC X(10).
002160               10  TR-END-COMPLEMENTO    PIC X(30).
002170               10  TR-END-CIDADE         PIC X(60).
002180               10  TR-END-UF             PIC X(02).
002190           05  TR-MODALIDADE         PIC X(10).
002200           05  TR-STATUS-FILTRO      PIC X(12).
002210           05  TR-DESCRICAO          PIC X(250).
002220           05  TR-CARGA-HORARIA      PIC 9(04).
002230           05  TR-DURACAO-MESES      PIC 9(02).
002240           05  TR-NIVEL              PIC X(13).
002250           05  TR-CATEGORIA          PIC X(20).
002260           05  TR-HORAS-MIN          PIC 9(04).
002270           05  TR-HORAS-MAX          PIC 9(04).
002280           05  TR-CODIGO-TURMA       PIC X(20).
002290           05  TR-DT-INICIO          PIC 9(08).
002300           05  TR-DT-FIM             PIC 9(08).
002310           05  TR-HR-INICIO          PIC 9(04).
002320           05  TR-HR-FIM             PIC 9(04).
002330           05  TR-VAGAS-TOTAIS       PIC 9(04).
002340           05  TR-DT-MATRICULA       PIC 9(08).
002350           05  TR-NOTA-FINAL         PIC S9(01)V9(01).
002360           05  TR-MOTIVO-CANCEL      PIC X(20).
002370           05  FILLER                PIC X(30).
002380
002390       FD  RELMOV
002400           LABEL RECORD STANDARD
002410           VALUE OF FILE-ID 'RELMOV.DAT'
002420           RECORD CONTAINS 100 CHARACTERS.
002430
002440       01  REG-RELMOV.
002450           05  REL-LINHA             PIC X(94).
002460           05  FILLER                PIC X(06).
002470
002480       FD  CTRLTOT
002490           LABEL RECORD STANDARD
002500           VALUE OF FILE-ID 'CTRLTOT.DAT'
002510           RECORD CONTAINS 20 CHARACTERS.
002520
002530       01  REG-CTRLTOT.
002540           05  CT-QTD-ACEITAS        PIC 9(07) COMP.
002550           05  CT-QTD-REJEITADAS     PIC 9(07) COMP.
002560           05  FILLER                PIC X(06).
002570
002580       01  REG-CTRLTOT-IMPRESSAO REDEFINES REG-CTRLTOT.
002590           05  CT-IMP-ACEITAS        PIC X(04).
002600           05  CT-IMP-REJEITADAS     PIC X(04).
002610           05  FILLER                PIC X(06).
002620
002630       WORKING-STORAGE SECTION.
002640       01  WS-MAT-STATUS             PIC X(02) VALUE SPACES.
002650       01  WS-ALU-STATUS             PIC X(02) VALUE SPACES.
002660       01  WS-CUR-STATUS             PIC X(02) VALUE SPACES.
002670       01  WS-TUR-STATUS             PIC X(02) VALUE SPACES.
002680       01  WS-TRA-STATUS             PIC X(02) VALUE SPACES.
002690       01  WS-REL-STATUS             PIC X(02) VALUE SPACES.
002700       01  WS-CTL-STATUS             PIC X(02) VALUE SPACES.
002710
002720       01  WS-MAT-RRN                PIC 9(09) COMP.
002730       01  WS-ALU-RRN                PIC 9(09) COMP.
002740       01  WS-CUR-RRN                PIC 9(09) COMP.
002750       01  WS-TUR-RRN                PIC 9(09) COMP.
002760       01  WS-CTL-RRN                PIC 9(01) COMP VALUE 5.
002770       01  WS-PROXIMO-ID             PIC 9(09) COMP VALUE ZERO.
002780       01  WS-QTD-REGISTROS          PIC 9(09) COMP VALUE ZERO.
002790
002800       01  WS-DATA-HOJE              PIC 9(08) VALUE ZERO.
002810
002820       01  WS-CHAVE-MODO-TESTE       PIC X VALUE 'N'.
002830           88 CHAVE-MODO-TESTE       VALUE 'S'.
002840           88 CHAVE-MODO-PRODUCAO    VALUE 'N'.
002850
002860       01  WS-FLAGS.
002870           05  WS-EOF-TRANSACAO      PIC X VALUE 'N'.
002880               88 FIM-TRANSACAO      VALUE 'S'.
002890           05  WS-ALU-ENCONTRADO     PIC X VALUE 'N'.
002900               88 ALU-ENCONTRADO     VALUE 'S'.
002910
002920       01  WS-CONTADORES.
002930           05  WS-SEQ-ARQUIVO        PIC 9(06) COMP VALUE ZERO.
002940           05  WS-QTD-LIDAS          PIC 9(07) COMP VALUE ZERO.
002950           05  WS-QTD-ACEITAS        PIC 9(07) COMP VALUE ZERO.
002960           05  WS-QTD-REJEITADAS     PIC 9(07) COMP VALUE ZERO.
002970
002980       01  WS-MSG-ERRO               PIC X(60) VALUE SPACES.
002990       01  WS-RESULTADO              PIC X(08) VALUE SPACES.
003000
003010      *    TABELA DE RRN/NOME DE PASSO PARA O RESUMO GERAL DE TOTAIS
003020      *    (RCS 30/04/2010) - ORDEM FIXA DO JOB DE 5 PASSOS SGAT
003030       01  WS-GERAL.
003040           05  WS-GT-SUB             PIC 9(01) COMP VALUE ZERO.
003050           05  WS-GT-ACEITAS         PIC 9(09) COMP VALUE ZERO.
003060           05  WS-GT-REJEITADAS      PIC 9(09) COMP VALUE ZERO.
003070           05  WS-GT-NOME-PASSO      PIC X(10) VALUE SPACES.
003080
003090      *    AREA DE IMPRESSAO (LINHA DE DETALHE DO PASSO MATRICULA)
003100       01  DETALHE-MATRICULA.
003110           05  DET-SEQ               PIC ZZZZZ9.
003120           05  FILLER                PIC X(02) VALUE SPACES.
003130           05  DET-ENTIDADE          PIC X(10).
003140           05  FILLER                PIC X(01) VALUE SPACES.
003150           05  DET-ID                PIC Z(08)9.
003160           05  FILLER                PIC X(01) VALUE SPACES.
003170           05  DET-ACAO              PIC X(10).
003180           05  FILLER                PIC X(01) VALUE SPACES.
003190           05  DET-RESULTADO         PIC X(08).
003200           05  FILLER                PIC X(01) VALUE SPACES.
003210           05  DET-MENSAGEM          PIC X(51).
003220
003230      *    LINHA DE SUBTOTAL DO PASSO MATRICULA (GRAVADA 1X POR JOB)
003240       01  SUBTOTAL-MATRICULA.
003250           05  FILLER                PIC X(23) VALUE
003260               'SUBTOTAL - MATRICULA: '.
003270           05  FILLER                PIC X(10) VALUE 'ACEITAS  '.
003280           05  SUB-QTD-ACEITAS       PIC ZZZ,ZZ9.
003290           05  FILLER                PIC X(14) VALUE
003300               '  REJEITADAS  '.
003310           05  SUB-QTD-REJEITADAS    PIC ZZZ,ZZ9.
003320           05  FILLER                PIC X(10) VALUE '  LIDAS  '.
003330           05  SUB-QTD-LIDAS         PIC ZZZ,ZZ9.
003340           05  FILLER                PIC X(22) VALUE SPACES.
003350
003360      *    CABECALHO DO RESUMO GERAL DE TOTAIS (ULTIMO PASSO DO JOB)
003370       01  CABE-RESUMO-GERAL.
003380           05  FILLER                PIC X(34) VALUE
003390               '===  SGAT - RESUMO GERAL DO JOB  ='.
003400           05  FILLER                PIC X(60) VALUE SPACES.
003410
003420       01  LINHA-RESUMO-GERAL.
003430           05  RG-NOME-PASSO         PIC X(15).
003440           05  FILLER                PIC X(05) VALUE SPACES.
003450           05  FILLER                PIC X(09) VALUE 'ACEITAS  '.
003460           05  RG-ACEITAS            PIC ZZZ,ZZ9.
003470           05  FILLER                PIC X(14) VALUE
003480               '  REJEITADAS  '.
003490           05  RG-REJEITADAS         PIC ZZZ,ZZ9.
003500           05  FILLER                PIC X(37) VALUE SPACES.
003510
003520       01  LINHA-TOTAL-GERAL.
003530           05  FILLER                PIC X(15) VALUE
003540               'TOTAL GERAL    '.
003550           05  FILLER                PIC X(05) VALUE SPACES.
003560           05  FILLER                PIC X(09) VALUE 'ACEITAS  '.
003570           05  TG-ACEITAS            PIC ZZZ,ZZ9.
003580           05  FILLER                PIC X(14) VALUE
003590               '  REJEITADAS  '.
003600           05  TG-REJEITADAS         PIC ZZZ,ZZ9.
003610           05  FILLER                PIC X(37) VALUE SPACES.
003620
003630       PROCEDURE DIVISION.
003640
003650       0000-INICIO-MATRIBAT.
003660           ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD.
003670           PERFORM 0010-ABRE-ARQUIVOS   THRU 0010-FIM.
003680           PERFORM 0100-PROCESSA-TRANSACOES THRU 0100-FIM.
003690           PERFORM 0900-GRAVA-SUBTOTAL  THRU 0900-FIM.
003700           PERFORM 0930-IMPRIME-RESUMO-GERAL THRU 0930-FIM.
003710           PERFORM 0950-FECHA-ARQUIVOS  THRU 0950-FIM.
003720           STOP RUN.
003730
003740       0010-ABRE-ARQUIVOS.
003750           OPEN INPUT TRANSACAO.
003760           IF WS-TRA-STATUS NOT = '00'
003770              DISPLAY 'MATRIBAT - TRANSACAO.DAT NAO ENCONTRADO'
003780              STOP RUN.
003790
003800           OPEN I-O MATRIC.
003810           IF WS-MAT-STATUS = '35'
003820              OPEN OUTPUT MATRIC
003830              CLOSE MATRIC
003840              OPEN I-O MATRIC.
003850           IF WS-MAT-STATUS NOT = '00'
003860              DISPLAY 'MATRIBAT - FALHA AO ABRIR MATRICUL.DAT '
003870                      WS-MAT-STATUS
003880              CLOSE TRANSACAO
003890              STOP RUN.
003900
003910           OPEN INPUT ALUNO.
003920           IF WS-ALU-STATUS NOT = '00'
003930              DISPLAY 'MATRIBAT - FALHA AO ABRIR ALUNO.DAT ' WS-ALU-STATUS
003940              CLOSE TRANSACAO MATRIC
003950              STOP RUN.
003960
003970           OPEN INPUT CURCAD.
003980           IF WS-CUR-STATUS NOT = '00'
003990              DISPLAY 'MATRIBAT - FALHA AO ABRIR CURSO.DAT ' WS-CUR-STATUS
004000              CLOSE TRANSACAO MATRIC ALUNO
004010              STOP RUN.
004020
004030           OPEN INPUT TURMCAD.
004040           IF WS-TUR-STATUS NOT = '00'
004050              DISPLAY 'MATRIBAT - FALHA AO ABRIR TURMA.DAT ' WS-TUR-STATUS
004060              CLOSE TRANSACAO MATRIC ALUNO CURCAD
004070              STOP RUN.
004080
004090           OPEN EXTEND RELMOV.
004100           IF WS-REL-STATUS = '05' OR WS-REL-STATUS = '35'
004110              OPEN OUTPUT RELMOV
004120              CLOSE RELMOV
004130              OPEN EXTEND RELMOV.
004140           IF WS-REL-STATUS NOT = '00'
004150              DISPLAY 'MATRIBAT - FALHA AO ABRIR RELMOV.DAT'
004160              CLOSE TRANSACAO MATRIC ALUNO CURCAD TURMCAD
004170              STOP RUN.
004180
004190           OPEN I-O CTRLTOT.
004200           IF WS-CTL-STATUS NOT = '00'
004210              DISPLAY 'MATRIBAT - FALHA AO ABRIR CTRLTOT.DAT'
004220              CLOSE TRANSACAO MATRIC ALUNO CURCAD TURMCAD RELMOV
004230              STOP RUN.
004240
004250           PERFORM 0020-CONTA-REGISTROS THRU 0020-FIM.
004260           MOVE WS-QTD-REGISTROS TO WS-PROXIMO-ID.
004270           ADD 1 TO WS-PROXIMO-ID.
004280       0010-FIM.
004290           EXIT.
004300
004310       0020-CONTA-REGISTROS.
004320           MOVE 1 TO WS-MAT-RRN.
004330       0020-LOOP.
004340           READ MATRIC INVALID KEY
004350                GO TO 0020-FIM.
004360           ADD 1 TO WS-QTD-REGISTROS
004370           ADD 1 TO WS-MAT-RRN
004380           GO TO 0020-LOOP.
004390       0020-FIM.
004400           EXIT.
004410
004420       0100-PROCESSA-TRANSACOES.
004430           PERFORM 0110-LE-TRANSACAO THRU 0110-FIM
004440                   UNTIL FIM-TRANSACAO.
004450       0100-FIM.
004460           EXIT.
004470
004480       0110-LE-TRANSACAO.
004490           READ TRANSACAO INTO REG-TRANSACAO
004500                AT END
004510                    SET FIM-TRANSACAO TO TRUE
004520                    GO TO 0110-FIM.
004530           ADD 1 TO WS-SEQ-ARQUIVO.
004540           IF TR-ENTIDADE NOT = 'MATRICULA'
004550              GO TO 0110-FIM.
004560           ADD 1 TO WS-QTD-LIDAS.
004570           MOVE SPACES TO WS-MSG-ERRO.
004580           MOVE 'REJEITADA' TO WS-RESULTADO.
004590
004600           EVALUATE TR-ACAO
004610               WHEN 'CREATE'
004620                    PERFORM 0200-CRIA-MATRICULA THRU 0200-FIM
004630               WHEN 'QUERY'
004640                    PERFORM 0500-CONSULTA-MATRICULA THRU 0500-FIM
004650               WHEN 'COMPLETE'
004660                    PERFORM 0600-CONCLUI-MATRICULA THRU 0600-FIM
004670               WHEN 'LOCK'
004680                    PERFORM 0700-TRANCA-MATRICULA THRU 0700-FIM
004690               WHEN 'REACTIVATE'
004700                    PERFORM 0750-REATIVA-MATRICULA THRU 0750-FIM
004710               WHEN 'CANCEL'
004720                    PERFORM 0800-CANCELA-MATRICULA THRU 0800-FIM
004730               WHEN OTHER
004740                    MOVE 'ACAO DESCONHECIDA PARA MATRICULA'
004750                         TO WS-MSG-ERRO
004760           END-EVALUATE.
004770
004780           IF WS-RESULTADO = 'ACEITA'
004790              ADD 1 TO WS-QTD-ACEITAS
004800           ELSE
004810              ADD 1 TO WS-QTD-REJEITADAS.
004820
004830           PERFORM 0870-IMPRIME-DETALHE THRU 0870-FIM.
004840       0110-FIM.
004850           EXIT.
004860
004870      *    PASSO 2 - CREATE, COM CADEIA DE VALIDADORES ANTES DE
004880      *    GRAVAR (JAM26 09/08/1995)
004890       0200-CRIA-MATRICULA.
004900           PERFORM 0210-VALIDA-CURSO-ATIVO THRU 0210-FIM.
004910           IF WS-MSG-ERRO NOT = SPACES
004920              GO TO 0200-FIM.
004930           PERFORM 0220-VALIDA-TURMA-CURSO THRU 0220-FIM.
004940           IF WS-MSG-ERRO NOT = SPACES
004950              GO TO 0200-FIM.
004960           PERFORM 0230-VALIDA-CAMPOS-OBRIGATORIOS THRU 0230-FIM.
004970           IF WS-MSG-ERRO NOT = SPACES
004980              GO TO 0200-FIM.
004990
005000           MOVE TR-ID-1 TO WS-ALU-RRN.
005010           READ ALUNO INVALID KEY
005020                MOVE 'ALUNO NAO ENCONTRADO' TO WS-MSG-ERRO
005030                GO TO 0200-FIM.
005040           MOVE TR-ID-3 TO WS-TUR-RRN.
005050           READ TURMCAD INVALID KEY
005060                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
005070                GO TO 0200-FIM.
005080
005090           MOVE WS-PROXIMO-ID   TO MAT-ID
005100           MOVE TR-ID-1         TO MAT-ALUNO-ID
005110           MOVE TUR-CURSO-ID    TO MAT-CURSO-ID
005120           MOVE TR-ID-3         TO MAT-TURMA-ID
005130           MOVE TR-DT-MATRICULA TO MAT-DT-MATRICULA
005140           MOVE ZERO            TO MAT-DT-CONCLUSAO
005150           MOVE ZERO            TO MAT-NOTA-FINAL
005160           MOVE 'ATIVA'         TO MAT-STATUS
005170           MOVE SPACES          TO MAT-MOTIVO-CANCEL.
005180
005190           MOVE WS-PROXIMO-ID TO WS-MAT-RRN.
005200           WRITE REG-MATRICULA INVALID KEY
005210                 MOVE 'FALHA AO GRAVAR NOVA MATRICULA' TO WS-MSG-ERRO
005220                 GO TO 0200-FIM.
005230           ADD 1 TO WS-PROXIMO-ID.
005240           ADD 1 TO WS-QTD-REGISTROS.
005250           MOVE 'ACEITA' TO WS-RESULTADO.
005260           MOVE MAT-ID TO TR-ID-1.
005270       0200-FIM.
005280           EXIT.
005290
005300      *    VALIDADOR CursoExistenteAtivo - O CURSO DA TRANSACAO
005310      *    DEVE EXISTIR E ESTAR ATIVO
005320       0210-VALIDA-CURSO-ATIVO.
005330           MOVE TR-ID-2 TO WS-CUR-RRN.
005340           READ CURCAD INVALID KEY
005350                MOVE 'CURSO NAO ENCONTRADO' TO WS-MSG-ERRO
005360                GO TO 0210-FIM.
005370           IF NOT CUR-ST-ATIVO
005380              MOVE 'CURSO NAO ESTA ATIVO' TO WS-MSG-ERRO.
005390       0210-FIM.
005400           EXIT.
005410
005420      *    VALIDADOR TurmaPertenceAoCurso - SE INFORMADA, A TURMA
005430      *    DEVE EXISTIR E PERTENCER AO CURSO DA TRANSACAO
005440       0220-VALIDA-TURMA-CURSO.
005450           IF TR-ID-3 = ZERO
005460              GO TO 0220-FIM.
005470           MOVE TR-ID-3 TO WS-TUR-RRN.
005480           READ TURMCAD INVALID KEY
005490                MOVE 'TURMA NAO ENCONTRADA' TO WS-MSG-ERRO
005500                GO TO 0220-FIM.
005510           IF TUR-CURSO-ID NOT = TR-ID-2
005520              MOVE 'TURMA NAO PERTENCE AO CURSO INFORMADO'
005530                   TO WS-MSG-ERRO.
005540       0220-FIM.
005550           EXIT.
005560
005570      *    REGRA DE CAMPOS OBRIGATORIOS - ALUNO, CURSO E DATA DE
005580      *    MATRICULA NAO PODEM SER NULOS/ZERADOS
005590       0230-VALIDA-CAMPOS-OBRIGATORIOS.
005600           IF TR-ID-1 = ZERO OR TR-ID-2 = ZERO OR TR-DT-MATRICULA = ZERO
005610              MOVE 'ALUNO, CURSO E DATA DA MATRICULA SAO OBRIGATORIOS'
005620                   TO WS-MSG-ERRO.
005630       0230-FIM.
005640           EXIT.
005650
005660      *    PASSO 4 - QUERY POR ID, NOME DO ALUNO OU TODOS (PAGINADO)
005670       0500-CONSULTA-MATRICULA.
005680           IF TR-ID-1 NOT = ZERO
005690              MOVE TR-ID-1 TO WS-MAT-RRN
005700              READ MATRIC INVALID KEY
005710                   MOVE 'MATRICULA NAO ENCONTRADA' TO WS-MSG-ERRO
005720                   GO TO 0500-FIM
005730              MOVE 'ACEITA' TO WS-RESULTADO
005740              GO TO 0500-FIM.
005750
005760           IF TR-NOME-BUSCA NOT = SPACES
005770              PERFORM 0510-BUSCA-POR-NOME-ALUNO THRU 0510-FIM
005780              GO TO 0500-FIM.
005790
005800           PERFORM 0520-BUSCA-TODOS THRU 0520-FIM.
005810       0500-FIM.
005820           EXIT.
005830
005840       0510-BUSCA-POR-NOME-ALUNO.
005850      *    "NOME DO ALUNO E' OBRIGATORIO" JA' TRATADO PELO TESTE DE
005860      *    TR-NOME-BUSCA NOT = SPACES EM 0500; AQUI RESOLVE O NOME
005870      *    PARA UM ALU-ID E CONFERE SE HA' MATRICULA PARA ELE
005880           SET WS-ALU-ENCONTRADO TO FALSE.
005890           MOVE 1 TO WS-ALU-RRN.
005900       0510-LOOP-ALUNO.
005910           READ ALUNO INVALID KEY
005920                GO TO 0510-TESTA-ALUNO.
005930           IF ALU-NOME (1:LENGTH OF TR-NOME-BUSCA) = TR-NOME-BUSCA
005940              MOVE ALU-ID TO TR-ID-1
005950              SET WS-ALU-ENCONTRADO TO TRUE
005960              GO TO 0510-TESTA-ALUNO.
005970           ADD 1 TO WS-ALU-RRN.
005980           GO TO 0510-LOOP-ALUNO.
005990       0510-TESTA-ALUNO.
006000           IF NOT ALU-ENCONTRADO
006010              MOVE 'ALUNO NAO POSSUI MATRICULA REGISTRADA'
006020                   TO WS-MSG-ERRO
006030              GO TO 0510-FIM.
006040
006050           MOVE 1 TO WS-MAT-RRN.
006060       0510-LOOP-MATRICULA.
006070           READ MATRIC INVALID KEY
006080                GO TO 0510-TESTA-MATRICULA.
006090           IF MAT-ALUNO-ID = TR-ID-1
006100              MOVE 'ACEITA' TO WS-RESULTADO
006110              GO TO 0510-FIM.
006120           ADD 1 TO WS-MAT-RRN.
006130           GO TO 0510-LOOP-MATRICULA.
006140       0510-TESTA-MATRICULA.
006150           MOVE 'ALUNO NAO POSSUI MATRICULA REGISTRADA'
006160                TO WS-MSG-ERRO.
006170       0510-FIM.
006180           EXIT.
006190
006200       0520-BUSCA-TODOS.
006210      *    CONSULTA PAGINADA (TODOS) - LISTA VAZIA E' VALIDA
006220           MOVE 'ACEITA' TO WS-RESULTADO.
006230       0520-FIM.
006240           EXIT.
006250
006260      *    PASSO 5 - COMPLETE: NOTA >= 7, MATRICULA DEVE ESTAR ATIVA
006270       0600-CONCLUI-MATRICULA.
006280           MOVE TR-ID-1 TO WS-MAT-RRN.
006290           READ MATRIC INVALID KEY
006300                MOVE 'MATRICULA NAO ENCONTRADA' TO WS-MSG-ERRO
006310                GO TO 0600-FIM.
006320           IF TR-NOTA-FINAL = ZERO
006330              MOVE 'NOTA FINAL E OBRIGATORIA PARA CONCLUSAO'
006340                   TO WS-MSG-ERRO
006350              GO TO 0600-FIM.
006360           IF TR-NOTA-FINAL < 7.0
006370              MOVE 'MATRICULA CONCLUIDA REQUER NOTA >= 7'
006380                   TO WS-MSG-ERRO
006390              GO TO 0600-FIM.
006400           IF NOT MAT-ST-ATIVA
006410              MOVE 'APENAS MATRICULAS ATIVAS PODEM SER CONCLUIDAS'
006420                   TO WS-MSG-ERRO
006430              GO TO 0600-FIM.
006440
006450           MOVE 'CONCLUIDA'      TO MAT-STATUS
006460           MOVE WS-DATA-HOJE     TO MAT-DT-CONCLUSAO
006470           MOVE TR-NOTA-FINAL    TO MAT-NOTA-FINAL.
006480           REWRITE REG-MATRICULA INVALID KEY
006490                   MOVE 'FALHA AO REGRAVAR MATRICULA' TO WS-MSG-ERRO
006500                   GO TO 0600-FIM.
006510           MOVE 'ACEITA' TO WS-RESULTADO.
006520       0600-FIM.
006530           EXIT.
006540
006550      *    PASSO 6 - LOCK (TRANCAR): SO' ATIVA, E A DATA DE CONCLUSAO
006560      *    JA' GRAVADA (SE HOUVER) NAO PODE SER ANTERIOR A MATRICULA
006570       0700-TRANCA-MATRICULA.
006580           MOVE TR-ID-1 TO WS-MAT-RRN.
006590           READ MATRIC INVALID KEY
006600                MOVE 'MATRICULA NAO ENCONTRADA' TO WS-MSG-ERRO
006610                GO TO 0700-FIM.
006620           IF NOT MAT-ST-ATIVA
006630              MOVE 'APENAS MATRICULAS ATIVAS PODEM SER TRANCADAS'
006640                   TO WS-MSG-ERRO
006650              GO TO 0700-FIM.
006660           IF MAT-DT-CONCLUSAO NOT = ZERO
006670              AND MAT-DT-CONCLUSAO < MAT-DT-MATRICULA
006680              MOVE 'DATA DE CONCLUSAO ANTERIOR A MATRICULA'
006690                   TO WS-MSG-ERRO
006700              GO TO 0700-FIM.
006710
006720           MOVE 'TRANCADA' TO MAT-STATUS.
006730           REWRITE REG-MATRICULA INVALID KEY
006740                   MOVE 'FALHA AO REGRAVAR MATRICULA' TO WS-MSG-ERRO
006750                   GO TO 0700-FIM.
006760           MOVE 'ACEITA' TO WS-RESULTADO.
006770       0700-FIM.
006780           EXIT.
006790
006800      *    PASSO 7 - REACTIVATE: SO' TRANCADA
006810       0750-REATIVA-MATRICULA.
006820           MOVE TR-ID-1 TO WS-MAT-RRN.
006830           READ MATRIC INVALID KEY
006840                MOVE 'MATRICULA NAO ENCONTRADA' TO WS-MSG-ERRO
006850                GO TO 0750-FIM.
006860           IF NOT MAT-ST-TRANCADA
006870              MOVE 'APENAS MATRICULAS TRANCADAS PODEM SER REATIVADAS'
006880                   TO WS-MSG-ERRO
006890              GO TO 0750-FIM.
006900
006910           MOVE 'ATIVA' TO MAT-STATUS.
006920           REWRITE REG-MATRICULA INVALID KEY
006930                   MOVE 'FALHA AO REGRAVAR MATRICULA' TO WS-MSG-ERRO
006940                   GO TO 0750-FIM.
006950           MOVE 'ACEITA' TO WS-RESULTADO.
006960       0750-FIM.
006970           EXIT.
006980
006990      *    PASSO 8 - CANCEL: MOTIVO OBRIGATORIO, NAO PODE JA' ESTAR
007000      *    CONCLUIDA
007010       0800-CANCELA-MATRICULA.
007020           MOVE TR-ID-1 TO WS-MAT-RRN.
007030           READ MATRIC INVALID KEY
007040                MOVE 'MATRICULA NAO ENCONTRADA' TO WS-MSG-ERRO
007050                GO TO 0800-FIM.
007060           IF TR-MOTIVO-CANCEL = SPACES
007070              MOVE 'MOTIVO DO CANCELAMENTO E OBRIGATORIO'
007080                   TO WS-MSG-ERRO
007090              GO TO 0800-FIM.
007100           IF MAT-ST-CONCLUIDA
007110              MOVE 'MATRICULA CONCLUIDA NAO PODE SER CANCELADA'
007120                   TO WS-MSG-ERRO
007130              GO TO 0800-FIM.
007140
007150           MOVE 'CANCELADA'        TO MAT-STATUS
007160           MOVE TR-MOTIVO-CANCEL   TO MAT-MOTIVO-CANCEL.
007170           REWRITE REG-MATRICULA INVALID KEY
007180                   MOVE 'FALHA AO REGRAVAR MATRICULA' TO WS-MSG-ERRO
007190                   GO TO 0800-FIM.
007200           MOVE 'ACEITA' TO WS-RESULTADO.
007210       0800-FIM.
007220           EXIT.
007230
007240       0870-IMPRIME-DETALHE.
007250           MOVE SPACES TO DETALHE-MATRICULA.
007260           MOVE WS-SEQ-ARQUIVO TO DET-SEQ.
007270           MOVE TR-ENTIDADE    TO DET-ENTIDADE.
007280           MOVE TR-ID-1        TO DET-ID.
007290           MOVE TR-ACAO        TO DET-ACAO.
007300           MOVE WS-RESULTADO   TO DET-RESULTADO.
007310           MOVE WS-MSG-ERRO    TO DET-MENSAGEM.
007320           WRITE REG-RELMOV FROM DETALHE-MATRICULA.
007330       0870-FIM.
007340           EXIT.
007350
007360       0900-GRAVA-SUBTOTAL.                                       V2.1    
007370           MOVE WS-QTD-ACEITAS    TO SUB-QTD-ACEITAS.
007380           MOVE WS-QTD-REJEITADAS TO SUB-QTD-REJEITADAS.
007390           MOVE WS-QTD-LIDAS      TO SUB-QTD-LIDAS.
007400           WRITE REG-RELMOV FROM SUBTOTAL-MATRICULA.
007410
007420           MOVE 5 TO WS-CTL-RRN.
007430           READ CTRLTOT INVALID KEY
007440                MOVE ZERO TO CT-QTD-ACEITAS CT-QTD-REJEITADAS.
007450           ADD WS-QTD-ACEITAS    TO CT-QTD-ACEITAS.
007460           ADD WS-QTD-REJEITADAS TO CT-QTD-REJEITADAS.
007470           REWRITE REG-CTRLTOT INVALID KEY
007480                   WRITE REG-CTRLTOT.
007490           IF CHAVE-MODO-TESTE
007500              DISPLAY 'MATRIBAT-TESTE: CTRLTOT(HEX)=' CT-IMP-ACEITAS
007510                       '/' CT-IMP-REJEITADAS.
007520       0900-FIM.
007530           EXIT.
007540
007550      *    PASSO FINAL DO JOB DE 5 PASSOS - LE OS 5 REGISTROS (RRN 1
007560      *    A 5) DO CTRLTOT.DAT E IMPRIME O RESUMO GERAL DE TOTAIS DO
007570      *    JOB NOTURNO SGAT (RCS 30/04/2010)
007580       0930-IMPRIME-RESUMO-GERAL.
007590           WRITE REG-RELMOV FROM CABE-RESUMO-GERAL.
007600           MOVE ZERO TO WS-GT-ACEITAS WS-GT-REJEITADAS.
007610           MOVE 1 TO WS-GT-SUB.
007620       0930-LOOP.
007630           IF WS-GT-SUB > 5
007640              GO TO 0930-TOTAL.
007650           MOVE WS-GT-SUB TO WS-CTL-RRN.
007660           READ CTRLTOT INVALID KEY
007670                MOVE ZERO TO CT-QTD-ACEITAS CT-QTD-REJEITADAS.
007680           EVALUATE WS-GT-SUB
007690               WHEN 1 MOVE 'ALUNO'      TO WS-GT-NOME-PASSO
007700               WHEN 2 MOVE 'PROFESSOR'  TO WS-GT-NOME-PASSO
007710               WHEN 3 MOVE 'CURSO'      TO WS-GT-NOME-PASSO
007720               WHEN 4 MOVE 'TURMA'      TO WS-GT-NOME-PASSO
007730               WHEN 5 MOVE 'MATRICULA'  TO WS-GT-NOME-PASSO
007740           END-EVALUATE.
007750           MOVE SPACES TO LINHA-RESUMO-GERAL.
007760           MOVE WS-GT-NOME-PASSO TO RG-NOME-PASSO.
007770           MOVE CT-QTD-ACEITAS   TO RG-ACEITAS.
007780           MOVE CT-QTD-REJEITADAS TO RG-REJEITADAS.
007790           WRITE REG-RELMOV FROM LINHA-RESUMO-GERAL.
007800           ADD CT-QTD-ACEITAS    TO WS-GT-ACEITAS.
007810           ADD CT-QTD-REJEITADAS TO WS-GT-REJEITADAS.
007820           ADD 1 TO WS-GT-SUB.
007830           GO TO 0930-LOOP.
007840       0930-TOTAL.
007850           MOVE SPACES TO LINHA-TOTAL-GERAL.
007860           MOVE WS-GT-ACEITAS    TO TG-ACEITAS.
007870           MOVE WS-GT-REJEITADAS TO TG-REJEITADAS.
007880           WRITE REG-RELMOV FROM LINHA-TOTAL-GERAL.
007890       0930-FIM.
007900           EXIT.
007910
007920       0950-FECHA-ARQUIVOS.
007930           CLOSE TRANSACAO MATRIC ALUNO CURCAD TURMCAD RELMOV CTRLTOT.
007940       0950-FIM.
007950           EXIT.
