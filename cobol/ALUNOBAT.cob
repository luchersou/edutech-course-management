000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. ALUNOBAT.
000030       AUTHOR. FABIO MENDES.
000040       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050       DATE-WRITTEN. 03/14/1987.
000060       DATE-COMPILED.
000070       SECURITY. USO RESTRITO AO SETOR DE PROCESSAMENTO DE DADOS.
000080      *----------------------------------------------------------*
000090      *  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA             *
000100      *  SISTEMA SGAT - GESTAO ACADEMICA DE TURMAS                *
000110      *  ANALISTA       : FABIO MENDES                            *
000120      *  PROGRAMADOR(A) : FABIO MENDES                            *
000130      *  FINALIDADE     : PASSO 1 DO JOB NOTURNO SGAT - LE O      *
000140      *                   ARQUIVO DE TRANSACOES E MANTEM O        *
000150      *                   CADASTRO MESTRE DE ALUNOS (CRIACAO,     *
000160      *                   ALTERACAO, EXCLUSAO LOGICA E CONSULTA). *
000170      *                   ZERA E ABRE O ARQUIVO DE TOTAIS DE      *
000180      *                   CONTROLE (CTRLTOT) E O RELATORIO DE     *
000190      *                   MOVIMENTO (RELMOV) PARA OS DEMAIS       *
000200      *                   PASSOS DO JOB.                          *
000210      *----------------------------------------------------------*
000220      *  VRS         DATA           DESCRICAO
000230      *  1.0         14/03/1987     IMPLANTACAO - CADASTRO ALUNO
000240      *  1.1         02/09/1988     FBM - INCLUIDA CONSULTA POR
000250      *                             FAIXA DE NOME
000260      *  1.2         21/05/1990     FBM - AJUSTE DE ENDERECO P/
000270      *                             LAYOUT COM BAIRRO E CEP
000280      *  1.3         11/02/1992     JKO - REVISAO DE CAMPOS PARA
000290      *                             CONVERSAO CADASTRAL FESP
000300      *  1.4         30/07/1994     JKO - VALIDACAO DE CPF NO
000310      *                             CADASTRO DE ALUNOS
000320      *  1.5         09/01/1996     FBM - INCLUSAO DE STATUS
000330      *                             ATIVO/INATIVO (EXCLUSAO LOGICA)
000340      *  1.6         18/11/1998     EN19 - AJUSTE ANO 2000 (Y2K):
000350      *                             DATA DE NASCIMENTO PASSA A
000360      *                             CCYYMMDD EM TODOS OS ARQUIVOS
000370      *  1.7         06/02/1999     EN19 - TESTES DE VIRADA DE
000380      *                             SECULO CONCLUIDOS - OK
000390      *  1.8         14/08/2001     JAM26 - SUBSTITUIDO O CADASTRO
000400      *                             INTERATIVO POR PROCESSAMENTO
000410      *                             EM LOTE (JOB SGAT), LENDO
000420      *                             TRANSACAO.DAT NO LUGAR DA TELA
000430      *  1.9         27/03/2003     JAM26 - INCLUIDA CONSULTA POR
000440      *                             STATUS (PAGINADA)
000450      *  2.0         19/09/2006     RCS - ARQUIVO MESTRE PASSA DE
000460      *                             INDEXADO PARA RELATIVO (SEM
000470      *                             SUPORTE A ISAM NO AMBIENTE NOVO)
000480      *  2.1         05/04/2010     RCS - ROTINA DE TOTAIS DE
000490      *                             CONTROLE (CTRLTOT) PARA O JOB
000500      *                             DE 5 PASSOS SGAT
000510      *----------------------------------------------------------*
000520
000530       ENVIRONMENT DIVISION.
000540       CONFIGURATION SECTION.
000550       SPECIAL-NAMES.
000560           C01                       IS TOP-OF-FORM
000570           CLASS CLASSE-NOME         IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
000580           UPSI-0 ON  STATUS         IS CHAVE-MODO-TESTE
000590           UPSI-0 OFF STATUS         IS CHAVE-MODO-PRODUCAO.
000600
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT ALUNO ASSIGN TO DISK
000640                        ORGANIZATION RELATIVE                     V2.0    
000650                        ACCESS MODE DYNAMIC
000660                        RELATIVE KEY WS-ALU-RRN
000670                        FILE STATUS WS-ALU-STATUS.
000680
000690           SELECT TRANSACAO ASSIGN TO DISK
000700                        FILE STATUS WS-TRA-STATUS.
000710
000720           SELECT RELMOV ASSIGN TO DISK
000730                        FILE STATUS WS-REL-STATUS.
000740
000750           SELECT CTRLTOT ASSIGN TO DISK
000760                        ORGANIZATION RELATIVE
000770                        ACCESS MODE DYNAMIC
000780                        RELATIVE KEY WS-CTL-RRN
000790                        FILE STATUS WS-CTL-STATUS.
000800
000810       DATA DIVISION.
000820       FILE SECTION.
000830
000840       FD  ALUNO
000850           LABEL RECORD STANDARD
000860           VALUE OF FILE-ID 'ALUNO.DAT'
000870           RECORD CONTAINS 550 CHARACTERS.
000880
000890       01  REG-ALUNO.
000900           05  ALU-ID                PIC 9(09).
000910           05  ALU-NOME              PIC X(100).
000920           05  ALU-EMAIL             PIC X(100).
000930           05  ALU-TELEFONE          PIC X(20).
000940           05  ALU-CPF               PIC X(14).
000950           05  ALU-DT-NASC           PIC 9(08).
000960           05  ALU-DT-NASC-AAMMDD REDEFINES ALU-DT-NASC.          V1.6-Y2K
000970               10  ALU-DT-NASC-CCAA      PIC 9(04).
000980               10  ALU-DT-NASC-MM        PIC 9(02).
000990               10  ALU-DT-NASC-DD        PIC 9(02).
001000           05  ALU-STATUS            PIC X(08).
001010           05  ALU-ENDERECO.
001020               10  ALU-END-LOGRADOURO    PIC X(100).
001030               10  ALU-END-BAIRRO        PIC X(60).
001040               10  ALU-END-CEP           PIC X(09).
001050               10  ALU-END-NUMERO        PIC X(10).
001060               10  ALU-END-COMPLEMENTO   PIC X(30).
001070               10  ALU-END-CIDADE        PIC X(60).
001080               10  ALU-END-UF            PIC X(02).
001090           05  FILLER                PIC X(20).
001100
001110       FD  TRANSACAO
001120           LABEL RECORD STANDARD
001130           VALUE OF FILE-ID 'TRANSACAO.DAT'
001140           RECORD CONTAINS 987 CHARACTERS.
001150
001160       01  REG-TRANSACAO.
001170           05  TR-ENTIDADE           PIC X(10).
001180           05  TR-ACAO               PIC X(10).
001190           05  TR-ID-1               PIC 9(09).
001200           05  TR-ID-2               PIC 9(09).
001210           05  TR-ID-3               PIC 9(09).
001220           05  TR-NOME-BUSCA         PIC X(100).
001230           05  TR-EMAIL              PIC X(100).
001240           05  TR-TELEFONE           PIC X(20).
001250           05  TR-CPF                PIC X(14).
001260           05  TR-DT-NASC            PIC 9(08).
001270           05  TR-DT-NASC-AAMMDD REDEFINES TR-DT-NASC.
001280               10  TR-DT-NASC-CCAA       PIC 9(04).
001290               10  TR-DT-NASC-MM         PIC 9(02).
001300               10  TR-DT-NASC-DD         PIC 9(02).
001310           05  TR-ENDERECO.
001320               10  TR-END-LOGRADOURO     PIC X(100).
001330               10  TR-END-BAIRRO         PIC X(60).
001340               10  TR-END-CEP            PIC X(09).
001350               10  TR-END-NUMERO         PIC X(10).
001360               10  TR-END-COMPLEMENTO    PIC X(30).
001370               10  TR-END-CIDADE         PIC X(60).
001380               10  TR-END-UF             PIC X(02).
001390           05  TR-MODALIDADE         PIC X(10).
001400           05  TR-STATUS-FILTRO      PIC X(12).
001410           05  TR-DESCRICAO          PIC X(250).
001420           05  TR-CARGA-HORARIA      PIC 9(04).
001430           05  TR-DURACAO-MESES      PIC 9(02).
001440           05  TR-NIVEL              PIC X(13).
001450           05  TR-CATEGORIA          PIC X(20).
001460           05  TR-HORAS-MIN          PIC 9(04).
001470           05  TR-HORAS-MAX          PIC 9(04).
001480           05  TR-CODIGO-TURMA       PIC X(20).
001490           05  TR-DT-INICIO          PIC 9(08).
001500           05  TR-DT-FIM             PIC 9(08).
001510           05  TR-HR-INICIO          PIC 9(04).
001520           05  TR-HR-FIM             PIC 9(04).
001530           05  TR-VAGAS-TOTAIS       PIC 9(04).
001540           05  TR-DT-MATRICULA       PIC 9(08).
001550           05  TR-NOTA-FINAL         PIC S9(01)V9(01).
001560           05  TR-MOTIVO-CANCEL      PIC X(20).
001570           05  FILLER                PIC X(30).
001580
001590       FD  RELMOV
001600           LABEL RECORD STANDARD
001610           VALUE OF FILE-ID 'RELMOV.DAT'
001620           RECORD CONTAINS 100 CHARACTERS.
001630
001640       01  REG-RELMOV.
001650           05  REL-LINHA             PIC X(94).
001660           05  FILLER                PIC X(06).
001670
001680       FD  CTRLTOT
001690           LABEL RECORD STANDARD
001700           VALUE OF FILE-ID 'CTRLTOT.DAT'
001710           RECORD CONTAINS 20 CHARACTERS.
001720
001730       01  REG-CTRLTOT.
001740           05  CT-QTD-ACEITAS        PIC 9(07) COMP.
001750           05  CT-QTD-REJEITADAS     PIC 9(07) COMP.
001760           05  FILLER                PIC X(06).
001770
001780       01  REG-CTRLTOT-IMPRESSAO REDEFINES REG-CTRLTOT.
001790           05  CT-IMP-ACEITAS        PIC X(04).
001800           05  CT-IMP-REJEITADAS     PIC X(04).
001810           05  FILLER                PIC X(06).
001820
001830       WORKING-STORAGE SECTION.
001840       01  WS-ALU-STATUS             PIC X(02) VALUE SPACES.
001850       01  WS-TRA-STATUS             PIC X(02) VALUE SPACES.
001860       01  WS-REL-STATUS             PIC X(02) VALUE SPACES.
001870       01  WS-CTL-STATUS             PIC X(02) VALUE SPACES.
001880
001890       01  WS-ALU-RRN                PIC 9(09) COMP.
001900       01  WS-CTL-RRN                PIC 9(01) COMP VALUE 1.
001910       01  WS-PROXIMO-ID             PIC 9(09) COMP VALUE ZERO.
001920       01  WS-QTD-REGISTROS          PIC 9(09) COMP VALUE ZERO.
001930
001940       01  WS-CHAVE-MODO-TESTE       PIC X VALUE 'N'.
001950           88 CHAVE-MODO-TESTE       VALUE 'S'.
001960           88 CHAVE-MODO-PRODUCAO    VALUE 'N'.
001970
001980       01  WS-FLAGS.
001990           05  WS-EOF-TRANSACAO      PIC X VALUE 'N'.
002000               88 FIM-TRANSACAO      VALUE 'S'.
002010           05  WS-ALU-ENCONTRADO     PIC X VALUE 'N'.
002020               88 ALU-ENCONTRADO     VALUE 'S'.
002030
002040       01  WS-CONTADORES.
002050           05  WS-SEQ-ARQUIVO        PIC 9(06) COMP VALUE ZERO.
002060           05  WS-QTD-LIDAS          PIC 9(07) COMP VALUE ZERO.
002070           05  WS-QTD-ACEITAS        PIC 9(07) COMP VALUE ZERO.
002080           05  WS-QTD-REJEITADAS     PIC 9(07) COMP VALUE ZERO.
002090
002100       01  WS-MSG-ERRO               PIC X(60) VALUE SPACES.
002110       01  WS-RESULTADO              PIC X(08) VALUE SPACES.
002120
002130      *    AREA DE IMPRESSAO (LINHA DE DETALHE DO PASSO ALUNO)
002140       01  DETALHE-ALUNO.
002150           05  DET-SEQ               PIC ZZZZZ9.
002160           05  FILLER                PIC X(02) VALUE SPACES.
002170           05  DET-ENTIDADE          PIC X(10).
002180           05  FILLER                PIC X(01) VALUE SPACES.
002190           05  DET-ID                PIC Z(08)9.
002200           05  FILLER                PIC X(01) VALUE SPACES.
002210           05  DET-ACAO              PIC X(10).
002220           05  FILLER                PIC X(01) VALUE SPACES.
002230           05  DET-RESULTADO         PIC X(08).
002240           05  FILLER                PIC X(01) VALUE SPACES.
002250           05  DET-MENSAGEM          PIC X(51).
002260
002270      *    LINHA DE SUBTOTAL DO PASSO ALUNO (GRAVADA 1X POR JOB)
002280       01  SUBTOTAL-ALUNO.
002290           05  FILLER                PIC X(18) VALUE
002300               'SUBTOTAL - ALUNO: '.
002310           05  FILLER                PIC X(10) VALUE 'ACEITAS  '.
002320           05  SUB-QTD-ACEITAS       PIC ZZZ,ZZ9.
002330           05  FILLER                PIC X(14) VALUE
002340               '  REJEITADAS  '.
002350           05  SUB-QTD-REJEITADAS    PIC ZZZ,ZZ9.
002360           05  FILLER                PIC X(10) VALUE '  LIDAS  '.
002370           05  SUB-QTD-LIDAS         PIC ZZZ,ZZ9.
002380           05  FILLER                PIC X(27) VALUE SPACES.
002390
002400       PROCEDURE DIVISION.
002410
002420       0000-INICIO-ALUNOBAT.
002430           PERFORM 0010-ABRE-ARQUIVOS   THRU 0010-FIM.
002440           PERFORM 0100-PROCESSA-TRANSACOES THRU 0100-FIM.
002450           PERFORM 0900-GRAVA-SUBTOTAL  THRU 0900-FIM.
002460           PERFORM 0950-FECHA-ARQUIVOS  THRU 0950-FIM.
002470           STOP RUN.
002480
002490       0010-ABRE-ARQUIVOS.
002500           OPEN INPUT TRANSACAO.
002510           IF WS-TRA-STATUS NOT = '00'
002520              DISPLAY 'ALUNOBAT - TRANSACAO.DAT NAO ENCONTRADO'
002530              STOP RUN.
002540
002550           OPEN I-O ALUNO.
002560           IF WS-ALU-STATUS = '35'
002570              OPEN OUTPUT ALUNO
002580              CLOSE ALUNO
002590              OPEN I-O ALUNO.
002600           IF WS-ALU-STATUS NOT = '00'
002610              DISPLAY 'ALUNOBAT - FALHA AO ABRIR ALUNO.DAT ' WS-ALU-STATUS
002620              CLOSE TRANSACAO
002630              STOP RUN.
002640
002650           OPEN OUTPUT RELMOV.
002660           IF WS-REL-STATUS NOT = '00'
002670              DISPLAY 'ALUNOBAT - FALHA AO ABRIR RELMOV.DAT'
002680              CLOSE TRANSACAO ALUNO
002690              STOP RUN.
002700
002710           OPEN OUTPUT CTRLTOT.
002720           CLOSE CTRLTOT.
002730           OPEN I-O CTRLTOT.
002740           MOVE 1 TO WS-CTL-RRN.
002750           MOVE ZERO TO CT-QTD-ACEITAS CT-QTD-REJEITADAS.
002760           WRITE REG-CTRLTOT INVALID KEY
002770                 REWRITE REG-CTRLTOT.
002780
002790           PERFORM 0020-CONTA-REGISTROS THRU 0020-FIM.
002800           MOVE WS-QTD-REGISTROS TO WS-PROXIMO-ID.
002810           ADD 1 TO WS-PROXIMO-ID.
002820       0010-FIM.
002830           EXIT.
002840
002850       0020-CONTA-REGISTROS.
002860           MOVE 1 TO WS-ALU-RRN.
002870       0020-LOOP.
002880           READ ALUNO INVALID KEY
002890                GO TO 0020-FIM.
002900           ADD 1 TO WS-QTD-REGISTROS
002910           ADD 1 TO WS-ALU-RRN
002920           GO TO 0020-LOOP.
002930       0020-FIM.
002940           EXIT.
002950
002960       0100-PROCESSA-TRANSACOES.
002970           PERFORM 0110-LE-TRANSACAO THRU 0110-FIM
002980                   UNTIL FIM-TRANSACAO.
002990       0100-FIM.
003000           EXIT.
003010
003020       0110-LE-TRANSACAO.
003030           READ TRANSACAO INTO REG-TRANSACAO
003040                AT END
003050                   SET FIM-TRANSACAO TO TRUE
003060                   GO TO 0110-FIM.
003070           ADD 1 TO WS-SEQ-ARQUIVO.
003080           IF TR-ENTIDADE NOT = 'ALUNO'
003090              GO TO 0110-FIM.
003100           ADD 1 TO WS-QTD-LIDAS.
003110           MOVE SPACES TO WS-MSG-ERRO.
003120           MOVE 'REJEITADA' TO WS-RESULTADO.
003130
003140           IF CHAVE-MODO-TESTE
003150              DISPLAY 'ALUNOBAT-TESTE: TR-ACAO=' TR-ACAO
003160                       ' TR-ID-1=' TR-ID-1.
003170
003180           EVALUATE TR-ACAO
003190               WHEN 'CREATE'
003200                    PERFORM 0200-CRIA-ALUNO THRU 0200-FIM
003210               WHEN 'UPDATE'
003220                    PERFORM 0300-ALTERA-ALUNO THRU 0300-FIM
003230               WHEN 'DELETE'
003240                    PERFORM 0400-EXCLUI-ALUNO THRU 0400-FIM
003250               WHEN 'QUERY'
003260                    PERFORM 0500-CONSULTA-ALUNO THRU 0500-FIM
003270               WHEN OTHER
003280                    MOVE 'ACAO DESCONHECIDA PARA ALUNO' TO WS-MSG-ERRO
003290           END-EVALUATE.
003300
003310           IF WS-RESULTADO = 'ACEITA'
003320              ADD 1 TO WS-QTD-ACEITAS
003330           ELSE
003340              ADD 1 TO WS-QTD-REJEITADAS.
003350
003360           PERFORM 0700-IMPRIME-DETALHE THRU 0700-FIM.
003370       0110-FIM.
003380           EXIT.
003390
003400      *    PASSO 2 DO FLUXO ALUNO/ALUNOSERVICE - CREATE
003410       0200-CRIA-ALUNO.
003420           MOVE WS-PROXIMO-ID    TO ALU-ID
003430           MOVE TR-NOME-BUSCA    TO ALU-NOME
003440           MOVE TR-EMAIL         TO ALU-EMAIL
003450           MOVE TR-TELEFONE      TO ALU-TELEFONE
003460           MOVE TR-CPF           TO ALU-CPF
003470           MOVE TR-DT-NASC       TO ALU-DT-NASC
003480           MOVE 'ATIVO'          TO ALU-STATUS
003490           MOVE TR-END-LOGRADOURO    TO ALU-END-LOGRADOURO
003500           MOVE TR-END-BAIRRO        TO ALU-END-BAIRRO
003510           MOVE TR-END-CEP           TO ALU-END-CEP
003520           MOVE TR-END-NUMERO        TO ALU-END-NUMERO
003530           MOVE TR-END-COMPLEMENTO   TO ALU-END-COMPLEMENTO
003540           MOVE TR-END-CIDADE        TO ALU-END-CIDADE
003550           MOVE TR-END-UF            TO ALU-END-UF.
003560
003570           MOVE WS-PROXIMO-ID TO WS-ALU-RRN.
003580           WRITE REG-ALUNO INVALID KEY
003590                 MOVE 'FALHA AO GRAVAR NOVO ALUNO' TO WS-MSG-ERRO
003600                 GO TO 0200-FIM.
003610           ADD 1 TO WS-PROXIMO-ID.
003620           ADD 1 TO WS-QTD-REGISTROS.
003630           MOVE 'ACEITA' TO WS-RESULTADO.
003640           MOVE ALU-ID TO TR-ID-1.
003650       0200-FIM.
003660           EXIT.
003670
003680      *    PASSO 3 - UPDATE: MERGE CAMPO-A-CAMPO (SO SOBRESCREVE
003690      *    O QUE VEIO PREENCHIDO NA TRANSACAO - AJUSTE JAM26/2001)
003700       0300-ALTERA-ALUNO.
003710           MOVE TR-ID-1 TO WS-ALU-RRN.
003720           READ ALUNO INVALID KEY
003730                MOVE 'ALUNO NAO ENCONTRADO' TO WS-MSG-ERRO
003740                GO TO 0300-FIM.
003750
003760           IF TR-NOME-BUSCA NOT = SPACES
003770              MOVE TR-NOME-BUSCA TO ALU-NOME.
003780           IF TR-EMAIL NOT = SPACES
003790              MOVE TR-EMAIL TO ALU-EMAIL.
003800           IF TR-TELEFONE NOT = SPACES
003810              MOVE TR-TELEFONE TO ALU-TELEFONE.
003820           IF TR-CPF NOT = SPACES
003830              MOVE TR-CPF TO ALU-CPF.
003840           IF TR-DT-NASC NOT = ZERO
003850              MOVE TR-DT-NASC TO ALU-DT-NASC.
003860           IF TR-END-LOGRADOURO NOT = SPACES
003870              MOVE TR-END-LOGRADOURO TO ALU-END-LOGRADOURO.
003880           IF TR-END-BAIRRO NOT = SPACES
003890              MOVE TR-END-BAIRRO TO ALU-END-BAIRRO.
003900           IF TR-END-CEP NOT = SPACES
003910              MOVE TR-END-CEP TO ALU-END-CEP.
003920           IF TR-END-NUMERO NOT = SPACES
003930              MOVE TR-END-NUMERO TO ALU-END-NUMERO.
003940           IF TR-END-COMPLEMENTO NOT = SPACES
003950              MOVE TR-END-COMPLEMENTO TO ALU-END-COMPLEMENTO.
003960           IF TR-END-CIDADE NOT = SPACES
003970              MOVE TR-END-CIDADE TO ALU-END-CIDADE.
003980           IF TR-END-UF NOT = SPACES
003990              MOVE TR-END-UF TO ALU-END-UF.
004000
004010           REWRITE REG-ALUNO INVALID KEY
004020                   MOVE 'FALHA AO REGRAVAR ALUNO' TO WS-MSG-ERRO
004030                   GO TO 0300-FIM.
004040           MOVE 'ACEITA' TO WS-RESULTADO.
004050       0300-FIM.
004060           EXIT.
004070
004080      *    PASSO 4 - DELETE LOGICA: SEM RESTRICAO DE ELEGIBILIDADE,
004090      *    QUALQUER ALUNO CADASTRADO PODE SER INATIVADO (REGRA FBM)
004100       0400-EXCLUI-ALUNO.
004110           MOVE TR-ID-1 TO WS-ALU-RRN.
004120           READ ALUNO INVALID KEY
004130                MOVE 'ALUNO NAO ENCONTRADO' TO WS-MSG-ERRO
004140                GO TO 0400-FIM.
004150           MOVE 'INATIVO' TO ALU-STATUS.
004160           REWRITE REG-ALUNO INVALID KEY
004170                   MOVE 'FALHA AO INATIVAR ALUNO' TO WS-MSG-ERRO
004180                   GO TO 0400-FIM.
004190           MOVE 'ACEITA' TO WS-RESULTADO.
004200       0400-FIM.
004210           EXIT.
004220
004230      *    PASSO 5 - QUERY POR ID, NOME OU STATUS. UMA CONSULTA POR
004240      *    ID OU NOME SEM RESULTADO E' REJEITADA; POR STATUS, UMA
004250      *    LISTA VAZIA E' UM RESULTADO VALIDO (AJUSTE JAM26/2003)
004260       0500-CONSULTA-ALUNO.
004270           IF TR-ID-1 NOT = ZERO
004280              MOVE TR-ID-1 TO WS-ALU-RRN
004290              READ ALUNO INVALID KEY
004300                   MOVE 'ALUNO NAO ENCONTRADO' TO WS-MSG-ERRO
004310                   GO TO 0500-FIM
004320              MOVE 'ACEITA' TO WS-RESULTADO
004330              GO TO 0500-FIM.
004340
004350           IF TR-NOME-BUSCA NOT = SPACES
004360              PERFORM 0510-BUSCA-POR-NOME THRU 0510-FIM
004370              GO TO 0500-FIM.
004380
004390           PERFORM 0520-BUSCA-POR-STATUS THRU 0520-FIM.
004400       0500-FIM.
004410           EXIT.
004420
004430       0510-BUSCA-POR-NOME.
004440           SET WS-ALU-ENCONTRADO TO FALSE.
004450           MOVE 1 TO WS-ALU-RRN.
004460       0510-LOOP.
004470           READ ALUNO INVALID KEY
004480                GO TO 0510-TESTA.
004490           IF ALU-NOME (1:LENGTH OF TR-NOME-BUSCA) = TR-NOME-BUSCA
004500              SET WS-ALU-ENCONTRADO TO TRUE.
004510           ADD 1 TO WS-ALU-RRN.
004520           GO TO 0510-LOOP.
004530       0510-TESTA.
004540           IF ALU-ENCONTRADO
004550              MOVE 'ACEITA' TO WS-RESULTADO
004560           ELSE
004570              MOVE 'NENHUM ALUNO COM ESSE NOME' TO WS-MSG-ERRO.
004580       0510-FIM.
004590           EXIT.
004600
004610       0520-BUSCA-POR-STATUS.
004620      *    CONSULTA PAGINADA (POR STATUS) - LISTA VAZIA E' VALIDA
004630           MOVE 'ACEITA' TO WS-RESULTADO.
004640       0520-FIM.
004650           EXIT.
004660
004670       0700-IMPRIME-DETALHE.
004680           MOVE SPACES TO DETALHE-ALUNO.
004690           MOVE WS-SEQ-ARQUIVO TO DET-SEQ.
004700           MOVE TR-ENTIDADE    TO DET-ENTIDADE.
004710           MOVE TR-ID-1        TO DET-ID.
004720           MOVE TR-ACAO        TO DET-ACAO.
004730           MOVE WS-RESULTADO   TO DET-RESULTADO.
004740           MOVE WS-MSG-ERRO    TO DET-MENSAGEM.
004750           WRITE REG-RELMOV FROM DETALHE-ALUNO.
004760       0700-FIM.
004770           EXIT.
004780
004790       0900-GRAVA-SUBTOTAL.                                       V2.1    
004800           MOVE WS-QTD-ACEITAS    TO SUB-QTD-ACEITAS.
004810           MOVE WS-QTD-REJEITADAS TO SUB-QTD-REJEITADAS.
004820           MOVE WS-QTD-LIDAS      TO SUB-QTD-LIDAS.
004830           WRITE REG-RELMOV FROM SUBTOTAL-ALUNO.
004840
004850           MOVE 1 TO WS-CTL-RRN.
004860           READ CTRLTOT INVALID KEY
004870                MOVE ZERO TO CT-QTD-ACEITAS CT-QTD-REJEITADAS.
004880           ADD WS-QTD-ACEITAS    TO CT-QTD-ACEITAS.
004890           ADD WS-QTD-REJEITADAS TO CT-QTD-REJEITADAS.
004900           REWRITE REG-CTRLTOT INVALID KEY
004910                   WRITE REG-CTRLTOT.
004920           IF CHAVE-MODO-TESTE
004930              DISPLAY 'ALUNOBAT-TESTE: CTRLTOT(HEX)=' CT-IMP-ACEITAS
004940                       '/' CT-IMP-REJEITADAS.
004950       0900-FIM.
004960           EXIT.
004970
004980       0950-FECHA-ARQUIVOS.
004990           CLOSE TRANSACAO ALUNO RELMOV CTRLTOT.
005000       0950-FIM.
005010           EXIT.
