000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PROFEBAT.
000030       AUTHOR. JAMILE ALVES MOURA.
000040       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050       DATE-WRITTEN. 21/05/1990.
000060       DATE-COMPILED.
000070       SECURITY. USO RESTRITO AO SETOR DE PROCESSAMENTO DE DADOS.
000080      *----------------------------------------------------------*
000090      *  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA             *
000100      *  SISTEMA SGAT - GESTAO ACADEMICA DE TURMAS                *
000110      *  ANALISTA       : JAMILE ALVES MOURA                      *
000120      *  PROGRAMADOR(A) : JAMILE ALVES MOURA                      *
000130      *  FINALIDADE     : PASSO 2 DO JOB NOTURNO SGAT - LE O      *
000140      *                   ARQUIVO DE TRANSACOES E MANTEM O        *
000150      *                   CADASTRO MESTRE DE PROFESSORES          *
000160      *                   (CRIACAO, ALTERACAO, EXCLUSAO LOGICA    *
000170      *                   COM REGRA DE ELEGIBILIDADE, CONSULTA).  *
000180      *----------------------------------------------------------*
000190      *  VRS         DATA           DESCRICAO
000200      *  1.0         21/05/1990     IMPLANTACAO - CADASTRO
000210      *                             INTERATIVO DE PROFESSORES
000220      *  1.1         14/09/1991     JAM26 - INCLUIDA MODALIDADE
000230      *                             (EAD/PRESENCIAL/HIBRIDO)
000240      *  1.2         06/03/1993     JKO - INCLUSAO DE STATUS
000250      *                             ATIVO/AFASTADO/INATIVO
000260      *  1.3         19/11/1995     JKO - REGRA DE ELEGIBILIDADE
000270      *                             PARA EXCLUSAO LOGICA (SO ATIVO
000280      *                             PODE SER CANCELADO)
000290      *  1.4         18/11/1998     EN19 - AJUSTE ANO 2000 (Y2K):
000300      *                             DATA DE NASCIMENTO PASSA A
000310      *                             CCYYMMDD EM TODOS OS ARQUIVOS
000320      *  1.5         06/02/1999     EN19 - TESTES DE VIRADA DE
000330      *                             SECULO CONCLUIDOS - OK
000340      *  1.6         21/08/2001     RCS - SUBSTITUIDO O CADASTRO
000350      *                             INTERATIVO POR PROCESSAMENTO
000360      *                             EM LOTE (JOB SGAT), LENDO
000370      *                             TRANSACAO.DAT NO LUGAR DA TELA
000380      *  1.7         14/04/2003     RCS - INCLUIDA CONSULTA POR
000390      *                             MODALIDADE E CONSULTA PAGINADA
000400      *  1.8         19/09/2006     RCS - ARQUIVO MESTRE PASSA DE
000410      *                             INDEXADO PARA RELATIVO (SEM
000420      *                             SUPORTE A ISAM NO AMBIENTE NOVO)
000430      *  1.9         05/04/2010     RCS - ROTINA DE TOTAIS DE
000440      *                             CONTROLE (CTRLTOT) PARA O JOB
000450      *                             DE 5 PASSOS SGAT
000460      *----------------------------------------------------------*
000470
000480       ENVIRONMENT DIVISION.
000490       CONFIGURATION SECTION.
000500       SPECIAL-NAMES.
000510           C01                       IS TOP-OF-FORM
000520           CLASS CLASSE-NOME         IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
000530           UPSI-0 ON  STATUS         IS CHAVE-MODO-TESTE
000540           UPSI-0 OFF STATUS         IS CHAVE-MODO-PRODUCAO.
000550
000560       INPUT-OUTPUT SECTION.
000570       FILE-CONTROL.
000580           SELECT PROFESSO ASSIGN TO DISK
000590                        ORGANIZATION RELATIVE                     V1.8    
000600                        ACCESS MODE DYNAMIC
000610                        RELATIVE KEY WS-PRO-RRN
000620                        FILE STATUS WS-PRO-STATUS.
000630
000640           SELECT TRANSACAO ASSIGN TO DISK
000650                        FILE STATUS WS-TRA-STATUS.
000660
000670           SELECT RELMOV ASSIGN TO DISK
000680                        FILE STATUS WS-REL-STATUS.
000690
000700           SELECT CTRLTOT ASSIGN TO DISK
000710                        ORGANIZATION RELATIVE
000720                        ACCESS MODE DYNAMIC
000730                        RELATIVE KEY WS-CTL-RRN
000740                        FILE STATUS WS-CTL-STATUS.
000750
000760       DATA DIVISION.
000770       FILE SECTION.
000780
000790       FD  PROFESSO
000800           LABEL RECORD STANDARD
000810           VALUE OF FILE-ID 'PROFESSO.DAT'
000820           RECORD CONTAINS 560 CHARACTERS.
000830
000840       01  REG-PROFESSOR.
000850           05  PRO-ID                PIC 9(09).
000860           05  PRO-NOME              PIC X(100).
000870           05  PRO-EMAIL             PIC X(100).
000880           05  PRO-DT-NASC           PIC 9(08).
000890           05  PRO-DT-NASC-AAMMDD REDEFINES PRO-DT-NASC.          V1.4-Y2K
000900               10  PRO-DT-NASC-CCAA      PIC 9(04).
000910               10  PRO-DT-NASC-MM        PIC 9(02).
000920               10  PRO-DT-NASC-DD        PIC 9(02).
000930           05  PRO-TELEFONE          PIC X(20).
000940           05  PRO-CPF               PIC X(14).
000950           05  PRO-MODALIDADE        PIC X(10).
000960           05  PRO-STATUS            PIC X(08).
000970               88  PRO-ST-ATIVO      VALUE 'ATIVO'.
000980               88  PRO-ST-AFASTADO   VALUE 'AFASTADO'.
000990               88  PRO-ST-INATIVO    VALUE 'INATIVO'.
001000           05  PRO-ENDERECO.
001010               10  PRO-END-LOGRADOURO    PIC X(100).
001020               10  PRO-END-BAIRRO        PIC X(60).
001030               10  PRO-END-CEP           PIC X(09).
001040               10  PRO-END-NUMERO        PIC X(10).
001050               10  PRO-END-COMPLEMENTO   PIC X(30).
001060               10  PRO-END-CIDADE        PIC X(60).
001070               10  PRO-END-UF            PIC X(02).
001080           05  FILLER                PIC X(20).
001090
001100       FD  TRANSACAO
001110           LABEL RECORD STANDARD
001120           VALUE OF FILE-ID 'TRANSACAO.DAT'
001130           RECORD CONTAINS 987 CHARACTERS.
001140
001150       01  REG-TRANSACAO.
001160           05  TR-ENTIDADE           PIC X(10).
001170           05  TR-ACAO               PIC X(10).
001180           05  TR-ID-1               PIC 9(09).
001190           05  TR-ID-2               PIC 9(09).
001200           05  TR-ID-3               PIC 9(09).
001210           05  TR-NOME-BUSCA         PIC X(100).
001220           05  TR-EMAIL              PIC X(100).
001230           05  TR-TELEFONE           PIC X(20).
001240           05  TR-CPF                PIC X(14).
001250           05  TR-DT-NASC            PIC 9(08).
001260           05  TR-DT-NASC-AAMMDD REDEFINES TR-DT-NASC.
001270               10  TR-DT-NASC-CCAA       PIC 9(04).
001280               10  TR-DT-NASC-MM         PIC 9(02).
001290               10  TR-DT-NASC-DD         PIC 9(02).
001300           05  TR-ENDERECO.
001310               10  TR-END-LOGRADOURO     PIC X(100).
001320               10  TR-END-BAIRRO         PIC X(60).
001330               10  TR-END-CEP            PIC X(09).
001340               10  TR-END-NUMERO         PIC X(10).
001350               10  TR-END-COMPLEMENTO    PIC X(30).
001360               10  TR-END-CIDADE         PIC X(60).
001370               10  TR-END-UF             PIC X(02).
001380           05  TR-MODALIDADE         PIC X(10).
001390           05  TR-STATUS-FILTRO      PIC X(12).
001400           05  TR-DESCRICAO          PIC X(250).
001410           05  TR-CARGA-HORARIA      PIC 9(04).
001420           05  TR-DURACAO-MESES      PIC 9(02).
001430           05  TR-NIVEL              PIC X(13).
001440           05  TR-CATEGORIA          PIC X(20).
001450           05  TR-HORAS-MIN          PIC 9(04).
001460           05  TR-HORAS-MAX          PIC 9(04).
001470           05  TR-CODIGO-TURMA       PIC X(20).
001480           05  TR-DT-INICIO          PIC 9(08).
001490           05  TR-DT-FIM             PIC 9(08).
001500           05  TR-HR-INICIO          PIC 9(04).
001510           05  TR-HR-FIM             PIC 9(04).
001520           05  TR-VAGAS-TOTAIS       PIC 9(04).
001530           05  TR-DT-MATRICULA       PIC 9(08).
001540           05  TR-NOTA-FINAL         PIC S9(01)V9(01).
001550           05  TR-MOTIVO-CANCEL      PIC X(20).
001560           05  FILLER                PIC X(30).
001570
001580       FD  RELMOV
001590           LABEL RECORD STANDARD
001600           VALUE OF FILE-ID 'RELMOV.DAT'
001610           RECORD CONTAINS 100 CHARACTERS.
001620
001630       01  REG-RELMOV.
001640           05  REL-LINHA             PIC X(94).
001650           05  FILLER                PIC X(06).
001660
001670       FD  CTRLTOT
001680           LABEL RECORD STANDARD
001690           VALUE OF FILE-ID 'CTRLTOT.DAT'
001700           RECORD CONTAINS 20 CHARACTERS.
001710
001720       01  REG-CTRLTOT.
001730           05  CT-QTD-ACEITAS        PIC 9(07) COMP.
001740           05  CT-QTD-REJEITADAS     PIC 9(07) COMP.
001750           05  FILLER                PIC X(06).
001760
001770       01  REG-CTRLTOT-IMPRESSAO REDEFINES REG-CTRLTOT.
001780           05  CT-IMP-ACEITAS        PIC X(04).
001790           05  CT-IMP-REJEITADAS     PIC X(04).
001800           05  FILLER                PIC X(06).
001810
001820       WORKING-STORAGE SECTION.
001830       01  WS-PRO-STATUS             PIC X(02) VALUE SPACES.
001840       01  WS-TRA-STATUS             PIC X(02) VALUE SPACES.
001850       01  WS-REL-STATUS             PIC X(02) VALUE SPACES.
001860       01  WS-CTL-STATUS             PIC X(02) VALUE SPACES.
001870
001880       01  WS-PRO-RRN                PIC 9(09) COMP.
001890       01  WS-CTL-RRN                PIC 9(01) COMP VALUE 2.
001900       01  WS-PROXIMO-ID             PIC 9(09) COMP VALUE ZERO.
001910       01  WS-QTD-REGISTROS          PIC 9(09) COMP VALUE ZERO.
001920
001930       01  WS-CHAVE-MODO-TESTE       PIC X VALUE 'N'.
001940           88 CHAVE-MODO-TESTE       VALUE 'S'.
001950           88 CHAVE-MODO-PRODUCAO    VALUE 'N'.
001960
001970       01  WS-FLAGS.
001980           05  WS-EOF-TRANSACAO      PIC X VALUE 'N'.
001990               88 FIM-TRANSACAO      VALUE 'S'.
002000           05  WS-PRO-ENCONTRADO     PIC X VALUE 'N'.
002010               88 PRO-ENCONTRADO     VALUE 'S'.
002020
002030       01  WS-CONTADORES.
002040           05  WS-SEQ-ARQUIVO        PIC 9(06) COMP VALUE ZERO.
002050           05  WS-QTD-LIDAS          PIC 9(07) COMP VALUE ZERO.
002060           05  WS-QTD-ACEITAS        PIC 9(07) COMP VALUE ZERO.
002070           05  WS-QTD-REJEITADAS     PIC 9(07) COMP VALUE ZERO.
002080
002090       01  WS-MSG-ERRO               PIC X(60) VALUE SPACES.
002100       01  WS-RESULTADO              PIC X(08) VALUE SPACES.
002110
002120      *    AREA DE IMPRESSAO (LINHA DE DETALHE DO PASSO PROFESSOR)
002130       01  DETALHE-PROFESSOR.
002140           05  DET-SEQ               PIC ZZZZZ9.
002150           05  FILLER                PIC X(02) VALUE SPACES.
002160           05  DET-ENTIDADE          PIC X(10).
002170           05  FILLER                PIC X(01) VALUE SPACES.
002180           05  DET-ID                PIC Z(08)9.
002190           05  FILLER                PIC X(01) VALUE SPACES.
002200           05  DET-ACAO              PIC X(10).
002210           05  FILLER                PIC X(01) VALUE SPACES.
002220           05  DET-RESULTADO         PIC X(08).
002230           05  FILLER                PIC X(01) VALUE SPACES.
002240           05  DET-MENSAGEM          PIC X(51).
002250
002260      *    LINHA DE SUBTOTAL DO PASSO PROFESSOR (GRAVADA 1X POR JOB)
002270       01  SUBTOTAL-PROFESSOR.
002280           05  FILLER                PIC X(22) VALUE
002290               'SUBTOTAL - PROFESSOR: '.
002300           05  FILLER                PIC X(10) VALUE 'ACEITAS  '.
002310           05  SUB-QTD-ACEITAS       PIC ZZZ,ZZ9.
002320           05  FILLER                PIC X(14) VALUE
002330               '  REJEITADAS  '.
002340           05  SUB-QTD-REJEITADAS    PIC ZZZ,ZZ9.
002350           05  FILLER                PIC X(10) VALUE '  LIDAS  '.
002360           05  SUB-QTD-LIDAS         PIC ZZZ,ZZ9.
002370           05  FILLER                PIC X(23) VALUE SPACES.
002380
002390       PROCEDURE DIVISION.
002400
002410       0000-INICIO-PROFEBAT.
002420           PERFORM 0010-ABRE-ARQUIVOS   THRU 0010-FIM.
002430           PERFORM 0100-PROCESSA-TRANSACOES THRU 0100-FIM.
002440           PERFORM 0900-GRAVA-SUBTOTAL  THRU 0900-FIM.
002450           PERFORM 0950-FECHA-ARQUIVOS  THRU 0950-FIM.
002460           STOP RUN.
002470
002480       0010-ABRE-ARQUIVOS.
002490           OPEN INPUT TRANSACAO.
002500           IF WS-TRA-STATUS NOT = '00'
002510              DISPLAY 'PROFEBAT - TRANSACAO.DAT NAO ENCONTRADO'
002520              STOP RUN.
002530
002540           OPEN I-O PROFESSO.
002550           IF WS-PRO-STATUS = '35'
002560              OPEN OUTPUT PROFESSO
002570              CLOSE PROFESSO
002580              OPEN I-O PROFESSO.
002590           IF WS-PRO-STATUS NOT = '00'
002600              DISPLAY 'PROFEBAT - FALHA AO ABRIR PROFESSO.DAT '
002610                      WS-PRO-STATUS
002620              CLOSE TRANSACAO
002630              STOP RUN.
002640
002650           OPEN EXTEND RELMOV.
002660           IF WS-REL-STATUS = '05' OR WS-REL-STATUS = '35'
002670              OPEN OUTPUT RELMOV
002680              CLOSE RELMOV
002690              OPEN EXTEND RELMOV.
002700           IF WS-REL-STATUS NOT = '00'
002710              DISPLAY 'PROFEBAT - FALHA AO ABRIR RELMOV.DAT'
002720              CLOSE TRANSACAO PROFESSO
002730              STOP RUN.
002740
002750           OPEN I-O CTRLTOT.
002760           IF WS-CTL-STATUS NOT = '00'
002770              DISPLAY 'PROFEBAT - FALHA AO ABRIR CTRLTOT.DAT'
002780              CLOSE TRANSACAO PROFESSO RELMOV
002790              STOP RUN.
002800
002810           PERFORM 0020-CONTA-REGISTROS THRU 0020-FIM.
002820           MOVE WS-QTD-REGISTROS TO WS-PROXIMO-ID.
002830           ADD 1 TO WS-PROXIMO-ID.
002840       0010-FIM.
002850           EXIT.
002860
002870       0020-CONTA-REGISTROS.
002880           MOVE 1 TO WS-PRO-RRN.
002890       0020-LOOP.
002900           READ PROFESSO INVALID KEY
002910                GO TO 0020-FIM.
002920           ADD 1 TO WS-QTD-REGISTROS
002930           ADD 1 TO WS-PRO-RRN
002940           GO TO 0020-LOOP.
002950       0020-FIM.
002960           EXIT.
002970
002980       0100-PROCESSA-TRANSACOES.
002990           PERFORM 0110-LE-TRANSACAO THRU 0110-FIM
003000                   UNTIL FIM-TRANSACAO.
003010       0100-FIM.
003020           EXIT.
003030
003040       0110-LE-TRANSACAO.
003050           READ TRANSACAO INTO REG-TRANSACAO
003060                AT END
003070                   SET FIM-TRANSACAO TO TRUE
003080                   GO TO 0110-FIM.
003090           ADD 1 TO WS-SEQ-ARQUIVO.
003100           IF TR-ENTIDADE NOT = 'PROFESSOR'
003110              GO TO 0110-FIM.
003120           ADD 1 TO WS-QTD-LIDAS.
003130           MOVE SPACES TO WS-MSG-ERRO.
003140           MOVE 'REJEITADA' TO WS-RESULTADO.
003150
003160           EVALUATE TR-ACAO
003170               WHEN 'CREATE'
003180                    PERFORM 0200-CRIA-PROFESSOR THRU 0200-FIM
003190               WHEN 'UPDATE'
003200                    PERFORM 0300-ALTERA-PROFESSOR THRU 0300-FIM
003210               WHEN 'DELETE'
003220                    PERFORM 0400-EXCLUI-PROFESSOR THRU 0400-FIM
003230               WHEN 'QUERY'
003240                    PERFORM 0500-CONSULTA-PROFESSOR THRU 0500-FIM
003250               WHEN OTHER
003260                    MOVE 'ACAO DESCONHECIDA PARA PROFESSOR'
003270                         TO WS-MSG-ERRO
003280           END-EVALUATE.
003290
003300           IF WS-RESULTADO = 'ACEITA'
003310              ADD 1 TO WS-QTD-ACEITAS
003320           ELSE
003330              ADD 1 TO WS-QTD-REJEITADAS.
003340
003350           PERFORM 0700-IMPRIME-DETALHE THRU 0700-FIM.
003360       0110-FIM.
003370           EXIT.
003380
003390      *    PASSO 2 DO FLUXO PROFESSOR/PROFESSORSERVICE - CREATE
003400       0200-CRIA-PROFESSOR.
003410           MOVE WS-PROXIMO-ID    TO PRO-ID
003420           MOVE TR-NOME-BUSCA    TO PRO-NOME
003430           MOVE TR-EMAIL         TO PRO-EMAIL
003440           MOVE TR-DT-NASC       TO PRO-DT-NASC
003450           MOVE TR-TELEFONE      TO PRO-TELEFONE
003460           MOVE TR-CPF           TO PRO-CPF
003470           MOVE TR-MODALIDADE    TO PRO-MODALIDADE
003480           MOVE 'ATIVO'          TO PRO-STATUS
003490           MOVE TR-END-LOGRADOURO    TO PRO-END-LOGRADOURO
003500           MOVE TR-END-BAIRRO        TO PRO-END-BAIRRO
003510           MOVE TR-END-CEP           TO PRO-END-CEP
003520           MOVE TR-END-NUMERO        TO PRO-END-NUMERO
003530           MOVE TR-END-COMPLEMENTO   TO PRO-END-COMPLEMENTO
003540           MOVE TR-END-CIDADE        TO PRO-END-CIDADE
003550           MOVE TR-END-UF            TO PRO-END-UF.
003560
003570           MOVE WS-PROXIMO-ID TO WS-PRO-RRN.
003580           WRITE REG-PROFESSOR INVALID KEY
003590                 MOVE 'FALHA AO GRAVAR NOVO PROFESSOR' TO WS-MSG-ERRO
003600                 GO TO 0200-FIM.
003610           ADD 1 TO WS-PROXIMO-ID.
003620           ADD 1 TO WS-QTD-REGISTROS.
003630           MOVE 'ACEITA' TO WS-RESULTADO.
003640           MOVE PRO-ID TO TR-ID-1.
003650       0200-FIM.
003660           EXIT.
003670
003680      *    PASSO 3 - UPDATE: MERGE CAMPO-A-CAMPO (MESMA REGRA DO
003690      *    CADASTRO DE ALUNO - RCS 21/08/2001)
003700       0300-ALTERA-PROFESSOR.
003710           MOVE TR-ID-1 TO WS-PRO-RRN.
003720           READ PROFESSO INVALID KEY
003730                MOVE 'PROFESSOR NAO ENCONTRADO' TO WS-MSG-ERRO
003740                GO TO 0300-FIM.
003750
003760           IF TR-NOME-BUSCA NOT = SPACES
003770              MOVE TR-NOME-BUSCA TO PRO-NOME.
003780           IF TR-EMAIL NOT = SPACES
003790              MOVE TR-EMAIL TO PRO-EMAIL.
003800           IF TR-TELEFONE NOT = SPACES
003810              MOVE TR-TELEFONE TO PRO-TELEFONE.
003820           IF TR-CPF NOT = SPACES
003830              MOVE TR-CPF TO PRO-CPF.
003840           IF TR-DT-NASC NOT = ZERO
003850              MOVE TR-DT-NASC TO PRO-DT-NASC.
003860           IF TR-MODALIDADE NOT = SPACES
003870              MOVE TR-MODALIDADE TO PRO-MODALIDADE.
003880           IF TR-END-LOGRADOURO NOT = SPACES
003890              MOVE TR-END-LOGRADOURO TO PRO-END-LOGRADOURO.
003900           IF TR-END-BAIRRO NOT = SPACES
003910              MOVE TR-END-BAIRRO TO PRO-END-BAIRRO.
003920           IF TR-END-CEP NOT = SPACES
003930              MOVE TR-END-CEP TO PRO-END-CEP.
003940           IF TR-END-NUMERO NOT = SPACES
003950              MOVE TR-END-NUMERO TO PRO-END-NUMERO.
003960           IF TR-END-COMPLEMENTO NOT = SPACES
003970              MOVE TR-END-COMPLEMENTO TO PRO-END-COMPLEMENTO.
003980           IF TR-END-CIDADE NOT = SPACES
003990              MOVE TR-END-CIDADE TO PRO-END-CIDADE.
004000           IF TR-END-UF NOT = SPACES
004010              MOVE TR-END-UF TO PRO-END-UF.
004020
004030           REWRITE REG-PROFESSOR INVALID KEY
004040                   MOVE 'FALHA AO REGRAVAR PROFESSOR' TO WS-MSG-ERRO
004050                   GO TO 0300-FIM.
004060           MOVE 'ACEITA' TO WS-RESULTADO.
004070       0300-FIM.
004080           EXIT.
004090
004100      *    PASSO 4 - EXCLUSAO LOGICA COM REGRA DE ELEGIBILIDADE:
004110      *    SO' PROFESSOR ATIVO PODE SER CANCELADO (AJUSTE JKO/1995)
004120       0400-EXCLUI-PROFESSOR.
004130           MOVE TR-ID-1 TO WS-PRO-RRN.
004140           READ PROFESSO INVALID KEY
004150                MOVE 'PROFESSOR NAO ENCONTRADO' TO WS-MSG-ERRO
004160                GO TO 0400-FIM.
004170           IF PRO-ST-AFASTADO OR PRO-ST-INATIVO
004180              MOVE 'PROFESSOR AFASTADO OU INATIVO NAO PODE SER
004190-             ' CANCELADO' TO WS-MSG-ERRO
004200              GO TO 0400-FIM.
004210           MOVE 'INATIVO' TO PRO-STATUS.
004220           REWRITE REG-PROFESSOR INVALID KEY
004230                   MOVE 'FALHA AO INATIVAR PROFESSOR' TO WS-MSG-ERRO
004240                   GO TO 0400-FIM.
004250           MOVE 'ACEITA' TO WS-RESULTADO.
004260       0400-FIM.
004270           EXIT.
004280
004290      *    PASSO 5 - QUERY POR ID, NOME, MODALIDADE OU TODOS (RCS/2003)
004300       0500-CONSULTA-PROFESSOR.
004310           IF TR-ID-1 NOT = ZERO
004320              MOVE TR-ID-1 TO WS-PRO-RRN
004330              READ PROFESSO INVALID KEY
004340                   MOVE 'PROFESSOR NAO ENCONTRADO' TO WS-MSG-ERRO
004350                   GO TO 0500-FIM
004360              MOVE 'ACEITA' TO WS-RESULTADO
004370              GO TO 0500-FIM.
004380
004390           IF TR-NOME-BUSCA NOT = SPACES
004400              PERFORM 0510-BUSCA-POR-NOME THRU 0510-FIM
004410              GO TO 0500-FIM.
004420
004430           IF TR-MODALIDADE NOT = SPACES
004440              PERFORM 0520-BUSCA-POR-MODALIDADE THRU 0520-FIM
004450              GO TO 0500-FIM.
004460
004470           PERFORM 0530-BUSCA-TODOS THRU 0530-FIM.
004480       0500-FIM.
004490           EXIT.
004500
004510       0510-BUSCA-POR-NOME.
004520           SET WS-PRO-ENCONTRADO TO FALSE.
004530           MOVE 1 TO WS-PRO-RRN.
004540       0510-LOOP.
004550           READ PROFESSO INVALID KEY
004560                GO TO 0510-TESTA.
004570           IF PRO-NOME (1:LENGTH OF TR-NOME-BUSCA) = TR-NOME-BUSCA
004580              SET WS-PRO-ENCONTRADO TO TRUE.
004590           ADD 1 TO WS-PRO-RRN.
004600           GO TO 0510-LOOP.
004610       0510-TESTA.
004620           IF PRO-ENCONTRADO
004630              MOVE 'ACEITA' TO WS-RESULTADO
004640           ELSE
004650              MOVE 'NENHUM PROFESSOR COM ESSE NOME' TO WS-MSG-ERRO.
004660       0510-FIM.
004670           EXIT.
004680
004690       0520-BUSCA-POR-MODALIDADE.
004700           SET WS-PRO-ENCONTRADO TO FALSE.
004710           MOVE 1 TO WS-PRO-RRN.
004720       0520-LOOP.
004730           READ PROFESSO INVALID KEY
004740                GO TO 0520-TESTA.
004750           IF PRO-MODALIDADE = TR-MODALIDADE
004760              SET WS-PRO-ENCONTRADO TO TRUE.
004770           ADD 1 TO WS-PRO-RRN.
004780           GO TO 0520-LOOP.
004790       0520-TESTA.
004800           MOVE 'ACEITA' TO WS-RESULTADO.
004810       0520-FIM.
004820           EXIT.
004830
004840       0530-BUSCA-TODOS.
004850      *    CONSULTA PAGINADA (TODOS) - LISTA VAZIA E' VALIDA
004860           MOVE 'ACEITA' TO WS-RESULTADO.
004870       0530-FIM.
004880           EXIT.
004890
004900       0700-IMPRIME-DETALHE.
004910           MOVE SPACES TO DETALHE-PROFESSOR.
004920           MOVE WS-SEQ-ARQUIVO TO DET-SEQ.
004930           MOVE TR-ENTIDADE    TO DET-ENTIDADE.
004940           MOVE TR-ID-1        TO DET-ID.
004950           MOVE TR-ACAO        TO DET-ACAO.
004960           MOVE WS-RESULTADO   TO DET-RESULTADO.
004970           MOVE WS-MSG-ERRO    TO DET-MENSAGEM.
004980           WRITE REG-RELMOV FROM DETALHE-PROFESSOR.
004990       0700-FIM.
005000           EXIT.
005010
005020       0900-GRAVA-SUBTOTAL.                                       V1.9    
005030           MOVE WS-QTD-ACEITAS    TO SUB-QTD-ACEITAS.
005040           MOVE WS-QTD-REJEITADAS TO SUB-QTD-REJEITADAS.
005050           MOVE WS-QTD-LIDAS      TO SUB-QTD-LIDAS.
005060           WRITE REG-RELMOV FROM SUBTOTAL-PROFESSOR.
005070
005080           MOVE 2 TO WS-CTL-RRN.
005090           READ CTRLTOT INVALID KEY
005100                MOVE ZERO TO CT-QTD-ACEITAS CT-QTD-REJEITADAS.
005110           ADD WS-QTD-ACEITAS    TO CT-QTD-ACEITAS.
005120           ADD WS-QTD-REJEITADAS TO CT-QTD-REJEITADAS.
005130           REWRITE REG-CTRLTOT INVALID KEY
005140                   WRITE REG-CTRLTOT.
005150           IF CHAVE-MODO-TESTE
005160              DISPLAY 'PROFEBAT-TESTE: CTRLTOT(HEX)=' CT-IMP-ACEITAS
005170                       '/' CT-IMP-REJEITADAS.
005180       0900-FIM.
005190           EXIT.
005200
005210       0950-FECHA-ARQUIVOS.
005220           CLOSE TRANSACAO PROFESSO RELMOV CTRLTOT.
005230       0950-FIM.
005240           EXIT.
