000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. CURSOBAT.
000030       AUTHOR. FABIO RIBEIRO NEVES.
000040       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050       DATE-WRITTEN. 29/03/1992.
000060       DATE-COMPILED.
000070       SECURITY. USO RESTRITO AO SETOR DE PROCESSAMENTO DE DADOS.
000080      *----------------------------------------------------------*
000090      *  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA             *
000100      *  SISTEMA SGAT - GESTAO ACADEMICA DE TURMAS                *
000110      *  ANALISTA       : FABIO RIBEIRO NEVES                     *
000120      *  PROGRAMADOR(A) : FABIO RIBEIRO NEVES                     *
000130      *  FINALIDADE     : PASSO 3 DO JOB NOTURNO SGAT - LE O      *
000140      *                   ARQUIVO DE TRANSACOES E MANTEM O        *
000150      *                   CADASTRO MESTRE DE CURSOS (CRIACAO,     *
000160      *                   ALTERACAO, ATIVACAO/INATIVACAO,         *
000170      *                   VINCULO DE PROFESSOR, CONSULTA).        *
000180      *----------------------------------------------------------*
000190      *  VRS         DATA           DESCRICAO
000200      *  1.0         29/03/1992     IMPLANTACAO - CADASTRO
000210      *                             INTERATIVO DE CURSOS
000220      *  1.1         24/09/1993     ENZO19/JAM26 - INCLUIDA TELA
000230      *                             DE ALTERACAO DE CURSO
000240      *  1.2         11/05/1995     FRN - INCLUSAO DE NIVEL
000250      *                             (BASICO/INTERMEDIARIO/AVANCADO)
000260      *  1.3         02/08/1996     FRN - REGRA DE CARGA HORARIA
000270      *                             MINIMA P/ CURSO AVANCADO
000280      *  1.4         30/03/1998     FRN - INCLUSAO DE STATUS
000290      *                             ATIVO/INATIVO E VINCULO DE
000300      *                             PROFESSOR AO CURSO
000310      *  1.5         21/11/1998     EN19 - AJUSTE ANO 2000 (Y2K):
000320      *                             CAMPOS DE DATA PASSAM A CCYYMMDD
000330      *  1.6         09/02/1999     EN19 - TESTES DE VIRADA DE
000340      *                             SECULO CONCLUIDOS - OK
000350      *  1.7         03/09/2001     RCS - SUBSTITUIDO O CADASTRO
000360      *                             INTERATIVO POR PROCESSAMENTO
000370      *                             EM LOTE (JOB SGAT), LENDO
000380      *                             TRANSACAO.DAT NO LUGAR DA TELA
000390      *  1.8         27/03/2004     RCS - INCLUIDA CONSULTA POR
000400      *                             NIVEL, POR FAIXA DE HORAS E POR
000410      *                             PROFESSOR VINCULADO
000420      *  1.9         22/09/2006     RCS - ARQUIVO MESTRE PASSA DE
000430      *                             INDEXADO PARA RELATIVO (SEM
000440      *                             SUPORTE A ISAM NO AMBIENTE NOVO)
000450      *  2.0         11/04/2010     RCS - ROTINA DE TOTAIS DE
000460      *                             CONTROLE (CTRLTOT) PARA O JOB
000470      *                             DE 5 PASSOS SGAT
000480      *----------------------------------------------------------*
000490
000500       ENVIRONMENT DIVISION.
000510       CONFIGURATION SECTION.
000520       SPECIAL-NAMES.
000530           C01                       IS TOP-OF-FORM
000540           CLASS CLASSE-NOME         IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
000550           UPSI-0 ON  STATUS         IS CHAVE-MODO-TESTE
000560           UPSI-0 OFF STATUS         IS CHAVE-MODO-PRODUCAO.
000570
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600           SELECT CURCAD ASSIGN TO DISK
000610                        ORGANIZATION RELATIVE                     V1.9    
000620                        ACCESS MODE DYNAMIC
000630                        RELATIVE KEY WS-CUR-RRN
000640                        FILE STATUS WS-CUR-STATUS.
000650
000660           SELECT PROFESSO ASSIGN TO DISK
000670                        ORGANIZATION RELATIVE
000680                        ACCESS MODE DYNAMIC
000690                        RELATIVE KEY WS-PRO-RRN
000700                        FILE STATUS WS-PRO-STATUS.
000710
000720           SELECT TRANSACAO ASSIGN TO DISK
000730                        FILE STATUS WS-TRA-STATUS.
000740
000750           SELECT RELMOV ASSIGN TO DISK
000760                        FILE STATUS WS-REL-STATUS.
000770
000780           SELECT CTRLTOT ASSIGN TO DISK
000790                        ORGANIZATION RELATIVE
000800                        ACCESS MODE DYNAMIC
000810                        RELATIVE KEY WS-CTL-RRN
000820                        FILE STATUS WS-CTL-STATUS.
000830
000840       DATA DIVISION.
000850       FILE SECTION.
000860
000870       FD  CURCAD
000880           LABEL RECORD STANDARD
000890           VALUE OF FILE-ID 'CURSO.DAT'
000900           RECORD CONTAINS 682 CHARACTERS.
000910
000920       01  REG-CURSO.
000930           05  CUR-ID                PIC 9(09).
000940           05  CUR-NOME              PIC X(100).
000950           05  CUR-DESCRICAO         PIC X(250).
000960           05  CUR-CARGA-HORARIA     PIC 9(04).
000970           05  CUR-CARGA-HORARIA-R REDEFINES CUR-CARGA-HORARIA.
000980               10  CUR-CH-CENTENA        PIC 9(02).
000990               10  CUR-CH-DEZENA-UNID    PIC 9(02).
001000           05  CUR-DURACAO-MESES     PIC 9(02).
001010           05  CUR-NIVEL             PIC X(13).
001020               88  CUR-NIV-BASICO        VALUE 'BASICO'.
001030               88  CUR-NIV-INTERMED      VALUE 'INTERMEDIARIO'.
001040               88  CUR-NIV-AVANCADO      VALUE 'AVANCADO'.
001050           05  CUR-CATEGORIA         PIC X(20).
001060           05  CUR-STATUS            PIC X(07).
001070               88  CUR-ST-ATIVO          VALUE 'ATIVO'.
001080               88  CUR-ST-INATIVO        VALUE 'INATIVO'.
001090           05  CUR-QTD-PROF          PIC 9(04) COMP.
001100           05  CUR-PROFESSORES.
001110               10  CUR-PROF-ID           PIC 9(09) OCCURS 30 TIMES.
001120           05  FILLER                PIC X(03).
001130
001140       FD  PROFESSO
001150           LABEL RECORD STANDARD
001160           VALUE OF FILE-ID 'PROFESSO.DAT'
001170           RECORD CONTAINS 560 CHARACTERS.
001180
001190       01  REG-PROFESSOR.
001200           05  PRO-ID                PIC 9(09).
001210           05  PRO-NOME              PIC X(100).
001220           05  PRO-EMAIL             PIC X(100).
001230           05  PRO-DT-NASC           PIC 9(08).
001240           05  PRO-TELEFONE          PIC X(20).
001250           05  PRO-CPF               PIC X(14).
001260           05  PRO-MODALIDADE        PIC X(10).
001270           05  PRO-STATUS            PIC X(08).
001280               88  PRO-ST-ATIVO          VALUE 'ATIVO'.
001290               88  PRO-ST-AFASTADO       VALUE 'AFASTADO'.
001300               88  PRO-ST-INATIVO        VALUE 'INATIVO'.
001310           05  PRO-ENDERECO.
001320               10  PRO-END-LOGRADOURO    PIC X(100).
001330               10  PRO-END-BAIRRO        PIC X(60).
001340               10  PRO-END-CEP           PIC X(09).
001350               10  PRO-END-NUMERO        PIC X(10).
001360               10  PRO-END-COMPLEMENTO   PIC X(30).
001370               10  PRO-END-CIDADE        PIC X(60).
001380               10  PRO-END-UF            PIC X(02).
001390           05  FILLER                PIC X(20).
001400
001410       FD  TRANSACAO
001420           LABEL RECORD STANDARD
001430           VALUE OF FILE-ID 'TRANSACAO.DAT'
001440           RECORD CONTAINS 987 CHARACTERS.
001450
001460       01  REG-TRANSACAO.
001470           05  TR-ENTIDADE           PIC X(10).
001480           05  TR-ACAO               PIC X(10).
001490           05  TR-ID-1               PIC 9(09).
001500           05  TR-ID-2               PIC 9(09).
001510           05  TR-ID-3               PIC 9(09).
001520           05  TR-NOME-BUSCA         PIC X(100).
001530           05  TR-EMAIL              PIC X(100).
001540           05  TR-TELEFONE           PIC X(20).
001550           05  TR-CPF                PIC X(14).
001560           05  TR-DT-NASC            PIC 9(08).
001570           05  TR-DT-NASC-AAMMDD REDEFINES TR-DT-NASC.            V1.5-Y2K
001580               10  TR-DT-NASC-CCAA       PIC 9(04).
001590               10  TR-DT-NASC-MM         PIC 9(02).
001600               10  TR-DT-NASC-DD         PIC 9(02).
001610           05  TR-ENDERECO.
001620               10  TR-END-LOGRADOURO     PIC X(100).
001630               10  TR-END-BAIRRO         PIC X(60).
001640               10  TR-END-CEP            PIC X(09).
001650               10  TR-END-NUMERO         PIC X(10).
001660               10  TR-END-COMPLEMENTO    PIC X(30).
001670               10  TR-END-CIDADE         PIC X(60).
001680               10  TR-END-UF             PIC X(02).
001690           05  TR-MODALIDADE         PIC X(10).
001700           05  TR-STATUS-FILTRO      PIC X(12).
001710           05  TR-DESCRICAO          PIC X(250).
001720           05  TR-CARGA-HORARIA      PIC 9(04).
001730           05  TR-DURACAO-MESES      PIC 9(02).
001740           05  TR-NIVEL              PIC X(13).
001750           05  TR-CATEGORIA          PIC X(20).
001760           05  TR-HORAS-MIN          PIC 9(04).
001770           05  TR-HORAS-MAX          PIC 9(04).
001780           05  TR-CODIGO-TURMA       PIC X(20).
001790           05  TR-DT-INICIO          PIC 9(08).
001800           05  TR-DT-FIM             PIC 9(08).
001810           05  TR-HR-INICIO          PIC 9(04).
001820           05  TR-HR-FIM             PIC 9(04).
001830           05  TR-VAGAS-TOTAIS       PIC 9(04).
001840           05  TR-DT-MATRICULA       PIC 9(08).
001850           05  TR-NOTA-FINAL         PIC S9(01)V9(01).
001860           05  TR-MOTIVO-CANCEL      PIC X(20).
001870           05  FILLER                PIC X(30).
001880
001890       FD  RELMOV
001900           LABEL RECORD STANDARD
001910           VALUE OF FILE-ID 'RELMOV.DAT'
001920           RECORD CONTAINS 100 CHARACTERS.
001930
001940       01  REG-RELMOV.
001950           05  REL-LINHA             PIC X(94).
001960           05  FILLER                PIC X(06).
001970
001980       FD  CTRLTOT
001990           LABEL RECORD STANDARD
002000           VALUE OF FILE-ID 'CTRLTOT.DAT'
002010           RECORD CONTAINS 20 CHARACTERS.
002020
002030       01  REG-CTRLTOT.
002040           05  CT-QTD-ACEITAS        PIC 9(07) COMP.
002050           05  CT-QTD-REJEITADAS     PIC 9(07) COMP.
002060           05  FILLER                PIC X(06).
002070
002080       01  REG-CTRLTOT-IMPRESSAO REDEFINES REG-CTRLTOT.
002090           05  CT-IMP-ACEITAS        PIC X(04).
002100           05  CT-IMP-REJEITADAS     PIC X(04).
002110           05  FILLER                PIC X(06).
002120
002130       WORKING-STORAGE SECTION.
002140       01  WS-CUR-STATUS             PIC X(02) VALUE SPACES.
002150       01  WS-PRO-STATUS             PIC X(02) VALUE SPACES.
002160       01  WS-TRA-STATUS             PIC X(02) VALUE SPACES.
002170       01  WS-REL-STATUS             PIC X(02) VALUE SPACES.
002180       01  WS-CTL-STATUS             PIC X(02) VALUE SPACES.
002190
002200       01  WS-CUR-RRN                PIC 9(09) COMP.
002210       01  WS-PRO-RRN                PIC 9(09) COMP.
002220       01  WS-CTL-RRN                PIC 9(01) COMP VALUE 3.
002230       01  WS-PROXIMO-ID             PIC 9(09) COMP VALUE ZERO.
002240       01  WS-QTD-REGISTROS          PIC 9(09) COMP VALUE ZERO.
002250       01  WS-SUB                    PIC 9(04) COMP VALUE ZERO.
002260
002270       01  WS-CHAVE-MODO-TESTE       PIC X VALUE 'N'.
002280           88 CHAVE-MODO-TESTE       VALUE 'S'.
002290           88 CHAVE-MODO-PRODUCAO    VALUE 'N'.
002300
002310       01  WS-FLAGS.
002320           05  WS-EOF-TRANSACAO      PIC X VALUE 'N'.
002330               88 FIM-TRANSACAO      VALUE 'S'.
002340           05  WS-CUR-ENCONTRADO     PIC X VALUE 'N'.
002350               88 CUR-ENCONTRADO     VALUE 'S'.
002360           05  WS-PROF-NO-ROSTER     PIC X VALUE 'N'.
002370               88 PROF-NO-ROSTER     VALUE 'S'.
002380
002390       01  WS-CONTADORES.
002400           05  WS-SEQ-ARQUIVO        PIC 9(06) COMP VALUE ZERO.
002410           05  WS-QTD-LIDAS          PIC 9(07) COMP VALUE ZERO.
002420           05  WS-QTD-ACEITAS        PIC 9(07) COMP VALUE ZERO.
002430           05  WS-QTD-REJEITADAS     PIC 9(07) COMP VALUE ZERO.
002440
002450       01  WS-MSG-ERRO               PIC X(60) VALUE SPACES.
002460       01  WS-RESULTADO              PIC X(08) VALUE SPACES.
002470
002480      *    AREA DE IMPRESSAO (LINHA DE DETALHE DO PASSO CURSO)
002490       01  DETALHE-CURSO.
002500           05  DET-SEQ               PIC ZZZZZ9.
002510           05  FILLER                PIC X(02) VALUE SPACES.
002520           05  DET-ENTIDADE          PIC X(10).
002530           05  FILLER                PIC X(01) VALUE SPACES.
002540           05  DET-ID                PIC Z(08)9.
002550           05  FILLER                PIC X(01) VALUE SPACES.
002560           05  DET-ACAO              PIC X(10).
002570           05  FILLER                PIC X(01) VALUE SPACES.
002580           05  DET-RESULTADO         PIC X(08).
002590           05  FILLER                PIC X(01) VALUE SPACES.
002600           05  DET-MENSAGEM          PIC X(51).
002610
002620      *    LINHA DE SUBTOTAL DO PASSO CURSO (GRAVADA 1X POR JOB)
002630       01  SUBTOTAL-CURSO.
002640           05  FILLER                PIC X(19) VALUE
002650               'SUBTOTAL - CURSO: '.
002660           05  FILLER                PIC X(10) VALUE 'ACEITAS  '.
002670           05  SUB-QTD-ACEITAS       PIC ZZZ,ZZ9.
002680           05  FILLER                PIC X(14) VALUE
002690               '  REJEITADAS  '.
002700           05  SUB-QTD-REJEITADAS    PIC ZZZ,ZZ9.
002710           05  FILLER                PIC X(10) VALUE '  LIDAS  '.
002720           05  SUB-QTD-LIDAS         PIC ZZZ,ZZ9.
002730           05  FILLER                PIC X(26) VALUE SPACES.
002740
002750       PROCEDURE DIVISION.
002760
002770       0000-INICIO-CURSOBAT.
002780           PERFORM 0010-ABRE-ARQUIVOS   THRU 0010-FIM.
002790           PERFORM 0100-PROCESSA-TRANSACOES THRU 0100-FIM.
002800           PERFORM 0900-GRAVA-SUBTOTAL  THRU 0900-FIM.
002810           PERFORM 0950-FECHA-ARQUIVOS  THRU 0950-FIM.
002820           STOP RUN.
002830
002840       0010-ABRE-ARQUIVOS.
002850           OPEN INPUT TRANSACAO.
002860           IF WS-TRA-STATUS NOT = '00'
002870              DISPLAY 'CURSOBAT - TRANSACAO.DAT NAO ENCONTRADO'
002880              STOP RUN.
002890
002900           OPEN I-O CURCAD.
002910           IF WS-CUR-STATUS = '35'
002920              OPEN OUTPUT CURCAD
002930              CLOSE CURCAD
002940              OPEN I-O CURCAD.
002950           IF WS-CUR-STATUS NOT = '00'
002960              DISPLAY 'CURSOBAT - FALHA AO ABRIR CURSO.DAT ' WS-CUR-STATUS
002970              CLOSE TRANSACAO
002980              STOP RUN.
002990
003000           OPEN INPUT PROFESSO.
003010           IF WS-PRO-STATUS NOT = '00'
003020              DISPLAY 'CURSOBAT - FALHA AO ABRIR PROFESSO.DAT '
003030                      WS-PRO-STATUS
003040              CLOSE TRANSACAO CURCAD
003050              STOP RUN.
003060
003070           OPEN EXTEND RELMOV.
003080           IF WS-REL-STATUS = '05' OR WS-REL-STATUS = '35'
003090              OPEN OUTPUT RELMOV
003100              CLOSE RELMOV
003110              OPEN EXTEND RELMOV.
003120           IF WS-REL-STATUS NOT = '00'
003130              DISPLAY 'CURSOBAT - FALHA AO ABRIR RELMOV.DAT'
003140              CLOSE TRANSACAO CURCAD PROFESSO
003150              STOP RUN.
003160
003170           OPEN I-O CTRLTOT.
003180           IF WS-CTL-STATUS NOT = '00'
003190              DISPLAY 'CURSOBAT - FALHA AO ABRIR CTRLTOT.DAT'
003200              CLOSE TRANSACAO CURCAD PROFESSO RELMOV
003210              STOP RUN.
003220
003230           PERFORM 0020-CONTA-REGISTROS THRU 0020-FIM.
003240           MOVE WS-QTD-REGISTROS TO WS-PROXIMO-ID.
003250           ADD 1 TO WS-PROXIMO-ID.
003260       0010-FIM.
003270           EXIT.
003280
003290       0020-CONTA-REGISTROS.
003300           MOVE 1 TO WS-CUR-RRN.
003310       0020-LOOP.
003320           READ CURCAD INVALID KEY
003330                GO TO 0020-FIM.
003340           ADD 1 TO WS-QTD-REGISTROS
003350           ADD 1 TO WS-CUR-RRN
003360           GO TO 0020-LOOP.
003370       0020-FIM.
003380           EXIT.
003390
003400       0100-PROCESSA-TRANSACOES.
003410           PERFORM 0110-LE-TRANSACAO THRU 0110-FIM
003420                   UNTIL FIM-TRANSACAO.
003430       0100-FIM.
003440           EXIT.
003450
003460       0110-LE-TRANSACAO.
003470           READ TRANSACAO INTO REG-TRANSACAO
003480                AT END
003490                    SET FIM-TRANSACAO TO TRUE
003500                    GO TO 0110-FIM.
003510           ADD 1 TO WS-SEQ-ARQUIVO.
003520           IF TR-ENTIDADE NOT = 'CURSO'
003530              GO TO 0110-FIM.
003540           ADD 1 TO WS-QTD-LIDAS.
003550           MOVE SPACES TO WS-MSG-ERRO.
003560           MOVE 'REJEITADA' TO WS-RESULTADO.
003570
003580           EVALUATE TR-ACAO
003590               WHEN 'CREATE'
003600                    PERFORM 0200-CRIA-CURSO THRU 0200-FIM
003610               WHEN 'UPDATE'
003620                    PERFORM 0300-ALTERA-CURSO THRU 0300-FIM
003630               WHEN 'ACTIVATE'
003640                    PERFORM 0500-ATIVA-CURSO THRU 0500-FIM
003650               WHEN 'DEACTIVATE'
003660                    PERFORM 0600-INATIVA-CURSO THRU 0600-FIM
003670               WHEN 'LINK'
003680                    PERFORM 0650-VINCULA-PROFESSOR THRU 0650-FIM
003690               WHEN 'UNLINK'
003700                    PERFORM 0660-DESVINCULA-PROFESSOR THRU 0660-FIM
003710               WHEN 'QUERY'
003720                    PERFORM 0700-CONSULTA-CURSO THRU 0700-FIM
003730               WHEN OTHER
003740                    MOVE 'ACAO DESCONHECIDA PARA CURSO'
003750                         TO WS-MSG-ERRO
003760           END-EVALUATE.
003770
003780           IF WS-RESULTADO = 'ACEITA'
003790              ADD 1 TO WS-QTD-ACEITAS
003800           ELSE
003810              ADD 1 TO WS-QTD-REJEITADAS.
003820
003830           PERFORM 0800-IMPRIME-DETALHE THRU 0800-FIM.
003840       0110-FIM.
003850           EXIT.
003860
003870      *    PASSO 2 DO FLUXO CURSO/CURSOSERVICE - CREATE, COM REGRA DE
003880      *    CARGA HORARIA MINIMA (FRN 02/08/1996) E NIVEL OBRIGATORIO
003890       0200-CRIA-CURSO.
003900           IF TR-NIVEL = SPACES
003910              MOVE 'NIVEL DO CURSO E OBRIGATORIO' TO WS-MSG-ERRO
003920              GO TO 0200-FIM.
003930
003940           IF TR-NIVEL = 'AVANCADO' AND TR-CARGA-HORARIA < 100
003950              MOVE 'CURSOS AVANCADOS OU DE ESPECIALIZACAO DEVEM TER
003960      -             ' 100+ HORAS' TO WS-MSG-ERRO
003970              GO TO 0200-FIM.
003980
003990           MOVE WS-PROXIMO-ID    TO CUR-ID
004000           MOVE TR-NOME-BUSCA    TO CUR-NOME
004010           MOVE TR-DESCRICAO     TO CUR-DESCRICAO
004020           MOVE TR-CARGA-HORARIA TO CUR-CARGA-HORARIA
004030           MOVE TR-DURACAO-MESES TO CUR-DURACAO-MESES
004040           MOVE TR-NIVEL         TO CUR-NIVEL
004050           MOVE TR-CATEGORIA     TO CUR-CATEGORIA
004060           MOVE 'ATIVO'          TO CUR-STATUS
004070           MOVE ZERO             TO CUR-QTD-PROF
004080           MOVE SPACES           TO CUR-PROFESSORES.
004090
004100           MOVE WS-PROXIMO-ID TO WS-CUR-RRN.
004110           WRITE REG-CURSO INVALID KEY
004120                 MOVE 'FALHA AO GRAVAR NOVO CURSO' TO WS-MSG-ERRO
004130                 GO TO 0200-FIM.
004140           ADD 1 TO WS-PROXIMO-ID.
004150           ADD 1 TO WS-QTD-REGISTROS.
004160           MOVE 'ACEITA' TO WS-RESULTADO.
004170           MOVE CUR-ID TO TR-ID-1.
004180       0200-FIM.
004190           EXIT.
004200
004210      *    PASSO 3 - UPDATE: MERGE CAMPO-A-CAMPO (MESMA REGRA DO
004220      *    CADASTRO DE ALUNO - RCS 03/09/2001)
004230       0300-ALTERA-CURSO.
004240           MOVE TR-ID-1 TO WS-CUR-RRN.
004250           READ CURCAD INVALID KEY
004260                MOVE 'CURSO NAO ENCONTRADO' TO WS-MSG-ERRO
004270                GO TO 0300-FIM.
004280
004290           IF TR-NOME-BUSCA NOT = SPACES
004300              MOVE TR-NOME-BUSCA TO CUR-NOME.
004310           IF TR-DESCRICAO NOT = SPACES
004320              MOVE TR-DESCRICAO TO CUR-DESCRICAO.
004330           IF TR-CARGA-HORARIA NOT = ZERO
004340              MOVE TR-CARGA-HORARIA TO CUR-CARGA-HORARIA.
004350           IF TR-DURACAO-MESES NOT = ZERO
004360              MOVE TR-DURACAO-MESES TO CUR-DURACAO-MESES.
004370           IF TR-NIVEL NOT = SPACES
004380              MOVE TR-NIVEL TO CUR-NIVEL.
004390           IF TR-CATEGORIA NOT = SPACES
004400              MOVE TR-CATEGORIA TO CUR-CATEGORIA.
004410
004420           REWRITE REG-CURSO INVALID KEY
004430                   MOVE 'FALHA AO REGRAVAR CURSO' TO WS-MSG-ERRO
004440                   GO TO 0300-FIM.
004450           MOVE 'ACEITA' TO WS-RESULTADO.
004460       0300-FIM.
004470           EXIT.
004480
004490      *    PASSO 4A - ACTIVATE (FRN 30/03/1998)
004500       0500-ATIVA-CURSO.
004510           MOVE TR-ID-1 TO WS-CUR-RRN.
004520           READ CURCAD INVALID KEY
004530                MOVE 'CURSO NAO ENCONTRADO' TO WS-MSG-ERRO
004540                GO TO 0500-FIM.
004550           IF CUR-ST-ATIVO
004560              MOVE 'CURSO JA ESTA ATIVO' TO WS-MSG-ERRO
004570              GO TO 0500-FIM.
004580           MOVE 'ATIVO' TO CUR-STATUS.
004590           REWRITE REG-CURSO INVALID KEY
004600                   MOVE 'FALHA AO REGRAVAR CURSO' TO WS-MSG-ERRO
004610                   GO TO 0500-FIM.
004620           MOVE 'ACEITA' TO WS-RESULTADO.
004630       0500-FIM.
004640           EXIT.
004650
004660      *    PASSO 4B - DEACTIVATE (FRN 30/03/1998)
004670       0600-INATIVA-CURSO.
004680           MOVE TR-ID-1 TO WS-CUR-RRN.
004690           READ CURCAD INVALID KEY
004700                MOVE 'CURSO NAO ENCONTRADO' TO WS-MSG-ERRO
004710                GO TO 0600-FIM.
004720           IF CUR-ST-INATIVO
004730              MOVE 'CURSO JA ESTA INATIVO' TO WS-MSG-ERRO
004740              GO TO 0600-FIM.
004750           MOVE 'INATIVO' TO CUR-STATUS.
004760           REWRITE REG-CURSO INVALID KEY
004770                   MOVE 'FALHA AO REGRAVAR CURSO' TO WS-MSG-ERRO
004780                   GO TO 0600-FIM.
004790           MOVE 'ACEITA' TO WS-RESULTADO.
004800       0600-FIM.
004810           EXIT.
004820
004830      *    PASSO 5A - LINK PROFESSOR AO CURSO: PROFESSOR DEVE ESTAR
004840      *    ATIVO (FRN 30/03/1998)
004850       0650-VINCULA-PROFESSOR.
004860           MOVE TR-ID-1 TO WS-CUR-RRN.
004870           READ CURCAD INVALID KEY
004880                MOVE 'CURSO NAO ENCONTRADO' TO WS-MSG-ERRO
004890                GO TO 0650-FIM.
004900
004910           MOVE TR-ID-2 TO WS-PRO-RRN.
004920           READ PROFESSO INVALID KEY
004930                MOVE 'PROFESSOR NAO ENCONTRADO' TO WS-MSG-ERRO
004940                GO TO 0650-FIM.
004950
004960           IF NOT PRO-ST-ATIVO
004970              MOVE 'NAO E POSSIVEL VINCULAR UM PROFESSOR COM STATUS
004980      -             ' DIFERENTE DE ATIVO AO CURSO.' TO WS-MSG-ERRO
004990              GO TO 0650-FIM.
005000
005010           IF CUR-QTD-PROF >= 30
005020              MOVE 'ROSTER DE PROFESSORES DO CURSO ESTA CHEIO'
005030                   TO WS-MSG-ERRO
005040              GO TO 0650-FIM.
005050
005060           ADD 1 TO CUR-QTD-PROF.
005070           MOVE TR-ID-2 TO CUR-PROF-ID (CUR-QTD-PROF).
005080
005090           MOVE TR-ID-1 TO WS-CUR-RRN.
005100           REWRITE REG-CURSO INVALID KEY
005110                   MOVE 'FALHA AO REGRAVAR CURSO' TO WS-MSG-ERRO
005120                   GO TO 0650-FIM.
005130           MOVE 'ACEITA' TO WS-RESULTADO.
005140       0650-FIM.
005150           EXIT.
005160
005170      *    PASSO 5B - UNLINK PROFESSOR: DEVE ESTAR NO ROSTER DO CURSO
005180       0660-DESVINCULA-PROFESSOR.
005190           MOVE TR-ID-1 TO WS-CUR-RRN.
005200           READ CURCAD INVALID KEY
005210                MOVE 'CURSO NAO ENCONTRADO' TO WS-MSG-ERRO
005220                GO TO 0660-FIM.
005230
005240           SET WS-PROF-NO-ROSTER TO FALSE.
005250           MOVE ZERO TO WS-SUB.
005260       0660-LOOP.
005270           ADD 1 TO WS-SUB.
005280           IF WS-SUB > CUR-QTD-PROF
005290              GO TO 0660-TESTA.
005300           IF CUR-PROF-ID (WS-SUB) = TR-ID-2
005310              SET WS-PROF-NO-ROSTER TO TRUE
005320              GO TO 0660-REMOVE.
005330           GO TO 0660-LOOP.
005340
005350       0660-REMOVE.
005360           IF WS-SUB NOT < CUR-QTD-PROF
005370              GO TO 0660-REMOVE-FIM.
005380           COMPUTE WS-SUB = WS-SUB + 1
005390           MOVE CUR-PROF-ID (WS-SUB) TO CUR-PROF-ID (WS-SUB - 1)
005400           GO TO 0660-REMOVE.
005410       0660-REMOVE-FIM.
005420           SUBTRACT 1 FROM CUR-QTD-PROF.
005430
005440       0660-TESTA.
005450           IF NOT PROF-NO-ROSTER
005460              MOVE 'ESTE PROFESSOR NAO ESTA VINCULADO AO CURSO'
005470                   TO WS-MSG-ERRO
005480              GO TO 0660-FIM.
005490
005500           REWRITE REG-CURSO INVALID KEY
005510                   MOVE 'FALHA AO REGRAVAR CURSO' TO WS-MSG-ERRO
005520                   GO TO 0660-FIM.
005530           MOVE 'ACEITA' TO WS-RESULTADO.
005540       0660-FIM.
005550           EXIT.
005560
005570      *    PASSO 6 - QUERY POR ID, NOME, NIVEL, FAIXA DE HORAS,
005580      *    PROFESSOR VINCULADO OU TODOS (RCS/2004)
005590       0700-CONSULTA-CURSO.
005600           IF TR-ID-1 NOT = ZERO
005610              MOVE TR-ID-1 TO WS-CUR-RRN
005620              READ CURCAD INVALID KEY
005630                   MOVE 'CURSO NAO ENCONTRADO' TO WS-MSG-ERRO
005640                   GO TO 0700-FIM
005650              MOVE 'ACEITA' TO WS-RESULTADO
005660              GO TO 0700-FIM.
005670
005680           IF TR-NOME-BUSCA NOT = SPACES
005690              PERFORM 0710-BUSCA-POR-NOME THRU 0710-FIM
005700              GO TO 0700-FIM.
005710
005720           IF TR-STATUS-FILTRO = 'NIVEL'
005730              PERFORM 0720-BUSCA-POR-NIVEL THRU 0720-FIM
005740              GO TO 0700-FIM.
005750
005760           IF TR-HORAS-MIN NOT = ZERO OR TR-HORAS-MAX NOT = ZERO
005770              PERFORM 0730-BUSCA-POR-HORAS THRU 0730-FIM
005780              GO TO 0700-FIM.
005790
005800           IF TR-ID-2 NOT = ZERO
005810              PERFORM 0740-BUSCA-POR-PROFESSOR THRU 0740-FIM
005820              GO TO 0700-FIM.
005830
005840           PERFORM 0750-BUSCA-TODOS THRU 0750-FIM.
005850       0700-FIM.
005860           EXIT.
005870
005880       0710-BUSCA-POR-NOME.
005890           SET WS-CUR-ENCONTRADO TO FALSE.
005900           MOVE 1 TO WS-CUR-RRN.
005910       0710-LOOP.
005920           READ CURCAD INVALID KEY
005930                GO TO 0710-TESTA.
005940           IF CUR-NOME (1:LENGTH OF TR-NOME-BUSCA) = TR-NOME-BUSCA
005950              SET WS-CUR-ENCONTRADO TO TRUE.
005960           ADD 1 TO WS-CUR-RRN.
005970           GO TO 0710-LOOP.
005980       0710-TESTA.
005990           IF CUR-ENCONTRADO
006000              MOVE 'ACEITA' TO WS-RESULTADO
006010           ELSE
006020              MOVE 'CURSO COM ESSE NOME NAO ENCONTRADO' TO WS-MSG-ERRO.
006030       0710-FIM.
006040           EXIT.
006050
006060       0720-BUSCA-POR-NIVEL.
006070           IF TR-NIVEL = SPACES
006080              MOVE 'NIVEL DO CURSO DEVE SER INFORMADO' TO WS-MSG-ERRO
006090              GO TO 0720-FIM.
006100           MOVE 'ACEITA' TO WS-RESULTADO.
006110       0720-FIM.
006120           EXIT.
006130
006140       0730-BUSCA-POR-HORAS.
006150           MOVE 'ACEITA' TO WS-RESULTADO.
006160       0730-FIM.
006170           EXIT.
006180
006190       0740-BUSCA-POR-PROFESSOR.
006200           MOVE 'ACEITA' TO WS-RESULTADO.
006210       0740-FIM.
006220           EXIT.
006230
006240       0750-BUSCA-TODOS.
006250      *    CONSULTA PAGINADA (TODOS) - LISTA VAZIA E' VALIDA
006260           MOVE 'ACEITA' TO WS-RESULTADO.
006270       0750-FIM.
006280           EXIT.
006290
006300       0800-IMPRIME-DETALHE.
006310           MOVE SPACES TO DETALHE-CURSO.
006320           MOVE WS-SEQ-ARQUIVO TO DET-SEQ.
006330           MOVE TR-ENTIDADE    TO DET-ENTIDADE.
006340           MOVE TR-ID-1        TO DET-ID.
006350           MOVE TR-ACAO        TO DET-ACAO.
006360           MOVE WS-RESULTADO   TO DET-RESULTADO.
006370           MOVE WS-MSG-ERRO    TO DET-MENSAGEM.
006380           WRITE REG-RELMOV FROM DETALHE-CURSO.
006390       0800-FIM.
006400           EXIT.
006410
006420       0900-GRAVA-SUBTOTAL.                                       V2.0    
006430           MOVE WS-QTD-ACEITAS    TO SUB-QTD-ACEITAS.
006440           MOVE WS-QTD-REJEITADAS TO SUB-QTD-REJEITADAS.
006450           MOVE WS-QTD-LIDAS      TO SUB-QTD-LIDAS.
006460           WRITE REG-RELMOV FROM SUBTOTAL-CURSO.
006470
006480           MOVE 3 TO WS-CTL-RRN.
006490           READ CTRLTOT INVALID KEY
006500                MOVE ZERO TO CT-QTD-ACEITAS CT-QTD-REJEITADAS.
006510           ADD WS-QTD-ACEITAS    TO CT-QTD-ACEITAS.
006520           ADD WS-QTD-REJEITADAS TO CT-QTD-REJEITADAS.
006530           REWRITE REG-CTRLTOT INVALID KEY
006540                   WRITE REG-CTRLTOT.
006550           IF CHAVE-MODO-TESTE
006560              DISPLAY 'CURSOBAT-TESTE: CTRLTOT(HEX)=' CT-IMP-ACEITAS
006570                       '/' CT-IMP-REJEITADAS.
006580       0900-FIM.
006590           EXIT.
006600
006610       0950-FECHA-ARQUIVOS.
006620           CLOSE TRANSACAO CURCAD PROFESSO RELMOV CTRLTOT.
006630       0950-FIM.
006640           EXIT.
